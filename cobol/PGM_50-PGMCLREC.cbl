000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCLREC.
000120 AUTHOR.        R VILLAGRA.
000130 INSTALLATION.  CLUB DE LECTURA - CENTRO DE COMPUTOS.
000140 DATE-WRITTEN.  04/11/1991.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - AREA SOCIOS.
000170******************************************************************
000180*    PGMCLREC - MOTOR DE RECOMENDACION DE LIBROS                *
000190*    =============================================               *
000200*    CARGA SOCIOS, LIBROS, HISTORIAL DE LECTURAS Y VETOS DE      *
000210*    GENERO, DESCARTA LOS LIBROS QUE NO CUMPLEN LAS REGLAS       *
000220*    DURAS DE ELEGIBILIDAD, PUNTUA LOS RESTANTES POR CUATRO      *
000230*    COMPONENTES PONDERADOS Y EMITE LAS N MEJORES RECOMENDA-     *
000240*    CIONES PARA LA PROXIMA RONDA DE LECTURA DEL CLUB.           *
000250******************************************************************
000260*    HISTORIAL DE MODIFICACIONES                                *
000270*    ----------------------------                                *
000280*    04/11/1991 RVG SOLIC.0447 PRIMERA VERSION DEL PROGRAMA.    *
000290*    18/03/1992 RVG SOLIC.0501 CORRIGE CALCULO DE MEDIANA CON   *
000300*               CANTIDAD PAR DE SOCIOS (TOMABA SOLO EL MENOR).  *
000310*    02/09/1993 HTA SOLIC.0588 AGREGA COMPONENTE DE DIVERSIDAD  *
000320*               DE GENERO SEGUN EL HISTORIAL DE LECTURAS.       *
000330*    22/01/1995 HTA SOLIC.0642 EL VETO DE GENERO POR RONDA      *
000340*               REEMPLAZA AL VETO ANTERIOR DEL MISMO SOCIO.     *
000350*    14/12/1998 MSN SOLIC.0803 REVISION AMBITO 2000: RONDA Y    *
000360*               FECHAS DE ALTA DE SOCIO A 4 DIGITOS. VERIFICADO *
000370*               QUE NINGUN CAMPO DE ESTE PROGRAMA USA AAMMDD.   *
000380*    09/06/2001 MSN SOLIC.0915 SUBE EL TOPE DE LA TABLA DE      *
000390*               LIBROS DE 300 A 500 POR CRECIMIENTO DEL POZO.   *
000400*    27/02/2004 DLF SOLIC.1042 EL REPORTE MUESTRA AHORA LOS DOS *
000410*               GENEROS EXCLUIDOS Y LOS GENEROS VETADOS EN EL   *
000420*               ENCABEZADO, A PEDIDO DE LA COMISION DE LECTURA. *
000430*    11/07/2009 DLF SOLIC.1188 MENSAJE "NO ELIGIBLE BOOKS       *
000440*               FOUND" CUANDO NINGUN LIBRO SUPERA EL FILTRO.    *
000450*    14/03/2013 GQR SOLIC.1301 CORRIGE EL CALCULO DEL           *
000460*               COMPONENTE DE EXTENSION: LA MEDIANA CON CANTIDAD*
000470*               PAR DE SOCIOS PUEDE DAR .5 Y SE TRUNCABA AL     *
000480*               PASAR A WS-DIFERENCIA-EXTEN, DISTORSIONANDO EL  *
000490*               PUNTAJE DE ESE LIBRO.                           *
000500*    02/08/2016 GQR SOLIC.1358 ALINEA LOS NOMBRES DEL           *
000510*               DESGLOSE DE REG-RECOMENDACION CON LOS DE LA     *
000520*               COPIA TBRECOM (REC-PUNTAJE-EXTENSION /          *
000530*               -DIVERSIDAD).                                   *
000540*    19/02/2020 NBR SOLIC.1409 EL TITULO Y LOS ENCABEZADOS DE   *
000550*               COLUMNA DEL REPORTE ESTABAN EN CASTELLANO;      *
000560*               AUDITORIA PIDE QUE TODA SALIDA IMPRESA QUEDE EN *
000570*               INGLES COMO EL RESTO DE LOS REPORTES DEL CLUB.  *
000580*               SE CORRIGEN WS-TITULO-1 Y WS-ENCAB-COLUMNAS-1;  *
000590*               WS-LINEA-SIN-ELEGIBLES YA ESTABA EN INGLES.     *
000600*    03/09/2021 NBR SOLIC.1422 SE AMPLIAN LOS COMENTARIOS DE    *
000610*               ESTE PROGRAMA (LAYOUTS, SECCIONES DE ARCHIVO Y  *
000620*               PARRAFOS) A PEDIDO DEL AREA DE CALIDAD, PARA    *
000630*               QUE UN MANTENEDOR NUEVO NO DEPENDA DE QUIEN LO  *
000640*               ESCRIBIO PARA ENTENDER LAS REGLAS DE PUNTAJE.   *
000650*    11/01/2022 NBR SOLIC.1431 QUITA DE SPECIAL-NAMES LAS       *
000660*               CLAUSULAS TOP-OF-FORM/CLASE-ALFA/UPSI-0, QUE NO *
000670*               SE USABAN EN NINGUN PARRAFO; Y TRADUCE AL       *
000680*               INGLES LOS DOS RENGLONES DE CONTEXTO DEL PIE DE *
000690*               ENCABEZADO (GENEROS EXCLUIDOS Y VETADOS), QUE    *
000700*               HABIAN QUEDADO EN CASTELLANO DESDE SOLIC.1409.  *
000710******************************************************************
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000730 ENVIRONMENT DIVISION.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT SOCIOS  ASSIGN DDSOCIOS
000770     FILE STATUS IS FS-SOCIOS.
000780
000790     SELECT LIBROS  ASSIGN DDLIBROS
000800     FILE STATUS IS FS-LIBROS.
000810
000820     SELECT HISTOR  ASSIGN DDHISTOR
000830     FILE STATUS IS FS-HISTOR.
000840
000850     SELECT VETOS   ASSIGN DDVETOS
000860     FILE STATUS IS FS-VETOS.
000870
000880     SELECT RECOM   ASSIGN DDRECOM
000890     FILE STATUS IS FS-RECOM.
000900
000910     SELECT LISTADO ASSIGN DDLISTA
000920     FILE STATUS IS FS-LISTA.
000930
000940*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000950 DATA DIVISION.
000960 FILE SECTION.
000970
000980*    PADRON DE SOCIOS DEL CLUB, CON SUS GENEROS PREFERIDOS.
000990*    ENTRA POR ORDEN DE CODIGO DE SOCIO PERO EL PROGRAMA NO
001000*    DEPENDE DE ESE ORDEN (SE CARGA COMPLETO EN MEMORIA).
001010 FD  SOCIOS
001020     BLOCK CONTAINS 0 RECORDS
001030     RECORDING MODE IS F.
001040 01  REG-ENTRADA-SOCIO      PIC X(230).
001050
001060*    POZO DE LIBROS CANDIDATOS A RECOMENDACION EN LA RONDA.
001070 FD  LIBROS
001080     BLOCK CONTAINS 0 RECORDS
001090     RECORDING MODE IS F.
001100 01  REG-ENTRADA-LIBRO      PIC X(122).
001110
001120*    HISTORIAL DE LECTURAS DEL CLUB, ORDENADO POR RONDA
001130*    DESCENDENTE (VER NOTA EN COPY TBHISTOR MAS ABAJO).
001140 FD  HISTOR
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-ENTRADA-HISTOR     PIC X(068).
001180
001190*    VETOS DE GENERO VIGENTES PARA LA RONDA, UNO POR SOCIO
001200*    COMO MAXIMO (VER REGLA DE REEMPLAZO EN 1042-APLICAR-VETO-I).
001210 FD  VETOS
001220     BLOCK CONTAINS 0 RECORDS
001230     RECORDING MODE IS F.
001240 01  REG-ENTRADA-VETO       PIC X(028).
001250
001260*    SALIDA MAQUINA A MAQUINA CON EL TOP-N DE RECOMENDACIONES;
001270*    LA CONSUME EL SUBSISTEMA DE ENTREGA DE PEDIDOS DEL CLUB.
001280 FD  RECOM
001290     BLOCK CONTAINS 0 RECORDS
001300     RECORDING MODE IS F.
001310 01  REG-SALIDA-RECOM       PIC X(095).
001320
001330*    LISTADO IMPRESO PARA LA COMISION DE LECTURA; SIEMPRE
001340*    ENTRA EN UNA SOLA PAGINA (VER 4100-IMPRIMIR-ENCABEZ-I).
001350 FD  LISTADO
001360     BLOCK CONTAINS 0 RECORDS
001370     RECORDING MODE IS F.
001380 01  REG-SALIDA-LISTA       PIC X(132).
001390
001400 WORKING-STORAGE SECTION.
001410*=======================*
001420 77  FILLER  PIC X(30) VALUE '* INICIO WORKING-STORAGE PGM *'.
001430
001440*----------- ARCHIVOS -------------------------------------------
001450 77  FS-SOCIOS               PIC XX      VALUE SPACES.
001460 77  FS-LIBROS               PIC XX      VALUE SPACES.
001470 77  FS-HISTOR                PIC XX      VALUE SPACES.
001480 77  FS-VETOS                PIC XX      VALUE SPACES.
001490 77  FS-RECOM                PIC XX      VALUE SPACES.
001500 77  FS-LISTA                PIC XX      VALUE SPACES.
001510
001520 77  WS-FIN-CARGA             PIC X       VALUE 'N'.
001530     88  WS-FIN-CARGA-SI                  VALUE 'S'.
001540     88  WS-FIN-CARGA-NO                  VALUE 'N'.
001550
001560*----------- TOPES DE TABLA (COMP POR SER SUBINDICES) ------------
001570 77  WS-TOPE-SOCIOS          PIC S9(4) COMP VALUE +0200.
001580 77  WS-TOPE-LIBROS          PIC S9(4) COMP VALUE +0500.
001590 77  WS-TOPE-HISTOR          PIC S9(4) COMP VALUE +0500.
001600 77  WS-TOPE-VETOS           PIC S9(4) COMP VALUE +0050.
001610 77  WS-TOPE-N-RECOM         PIC S9(4) COMP VALUE +0010.
001620
001630*----------- CONTADORES DE CARGA (COMP) --------------------------
001640 77  WS-CANT-SOCIOS          PIC S9(4) COMP VALUE ZEROS.
001650 77  WS-CANT-LIBROS          PIC S9(4) COMP VALUE ZEROS.
001660 77  WS-CANT-HISTOR          PIC S9(4) COMP VALUE ZEROS.
001670 77  WS-CANT-VETOS           PIC S9(4) COMP VALUE ZEROS.
001680 77  WS-CANT-ELEGIBLES       PIC S9(4) COMP VALUE ZEROS.
001690 77  WS-CANT-A-GRABAR        PIC S9(4) COMP VALUE ZEROS.
001700
001710*----------- SUBINDICES DE TRABAJO (COMP) ------------------------
001720 77  WS-IX1                  PIC S9(4) COMP VALUE ZEROS.
001730 77  WS-IX2                  PIC S9(4) COMP VALUE ZEROS.
001740 77  WS-IX3                  PIC S9(4) COMP VALUE ZEROS.
001750 77  WS-IX-TOPE              PIC S9(4) COMP VALUE ZEROS.
001760 77  WS-IX-VETO-ENC          PIC S9(4) COMP VALUE ZEROS.
001770 77  WS-RESTO-PAR            PIC S9(4) COMP VALUE ZEROS.
001780
001790*//////////// COPY TBSOCIOS (LAYOUT DE ENTRADA) ///////////////
001800 01  REG-SOCIO.
001810*    POSICION RELATIVA (001:004) NUMERO DE SOCIO
001820     03  SOC-CODIGO          PIC 9(04)    VALUE ZEROS.
001830*    POSICION RELATIVA (005:020) NOMBRE DEL SOCIO
001840     03  SOC-NOMBRE          PIC X(20)    VALUE SPACES.
001850*    POSICION RELATIVA (025:004) EXTENSION PREFERIDA (PAGINAS)
001860     03  SOC-EXTEN-PREF      PIC 9(04)    VALUE ZEROS.
001870*    POSICION RELATIVA (029:002) CANTIDAD DE GENEROS PREFERIDOS
001880*    (MAXIMO 10)
001890     03  SOC-CANT-GENEROS    PIC 9(02)    VALUE ZEROS.
001900*    POSICION RELATIVA (031:200) GENEROS PREFERIDOS DEL SOCIO;
001910*    LOS ELEMENTOS NO USADOS QUEDAN EN BLANCO
001920     03  SOC-TB-GENERO OCCURS 10 TIMES.
001930         05  SOC-GENERO      PIC X(20)    VALUE SPACES.
001940*//////////////////////////////////////////////////////////////
001950
001960*//////////// COPY TBLIBROS (LAYOUT DE ENTRADA) ////////////////
001970 01  REG-LIBRO.
001980*    POSICION RELATIVA (001:004) NUMERO DE LIBRO (UNICO)
001990     03  LIB-CODIGO          PIC 9(04)    VALUE ZEROS.
002000*    POSICION RELATIVA (005:040) TITULO
002010     03  LIB-TITULO          PIC X(40)    VALUE SPACES.
002020*    POSICION RELATIVA (045:030) AUTOR
002030     03  LIB-AUTOR           PIC X(30)    VALUE SPACES.
002040*    POSICION RELATIVA (075:020) GENERO
002050     03  LIB-GENERO          PIC X(20)    VALUE SPACES.
002060*    POSICION RELATIVA (095:004) CANTIDAD DE PAGINAS
002070     03  LIB-EXTENSION       PIC 9(04)    VALUE ZEROS.
002080*    POSICION RELATIVA (099:004) SOCIO QUE SUGIRIO EL LIBRO;
002090*    0000 = SIN SUGERENTE
002100     03  LIB-SOCIO-SUG       PIC 9(04)    VALUE ZEROS.
002110*    POSICION RELATIVA (103:020) NOMBRE DEL SOCIO SUGERENTE
002120*    (BLANCO SI LIB-SOCIO-SUG ES CERO)
002130     03  LIB-NOMBRE-SUG      PIC X(20)    VALUE SPACES.
002140*
002150*    REDEFINICION DE USO INTERNO: PERMITE COMPARAR DE UN SOLO
002160*    GOLPE EL BLOQUE "QUIEN LO SUGIRIO" AL ARMAR LA TABLA DE
002170*    TRABAJO DE LIBROS DEL POZO.
002180     03  LIB-BLOQUE-SUG REDEFINES LIB-NOMBRE-SUG.
002190         05  LIB-NOMBRE-SUG-INIC PIC X(01).
002200         05  FILLER              PIC X(19).
002210*//////////////////////////////////////////////////////////////
002220
002230*//////////// COPY TBHISTOR (LAYOUT DE ENTRADA) /////////////////
002240*    LOS REGISTROS LLEGAN ORDENADOS POR RONDA DESCENDENTE
002250*    (LA RONDA MAS RECIENTE PRIMERO).
002260 01  REG-HISTORIAL.
002270*    POSICION RELATIVA (001:004) LIBRO LEIDO
002280     03  HIS-CODLIBRO        PIC 9(04)    VALUE ZEROS.
002290*    POSICION RELATIVA (005:004) RONDA EN QUE SE LEYO
002300     03  HIS-RONDA           PIC 9(04)    VALUE ZEROS.
002310*    POSICION RELATIVA (009:020) GENERO DEL LIBRO LEIDO
002320     03  HIS-GENERO          PIC X(20)    VALUE SPACES.
002330*    POSICION RELATIVA (029:040) TITULO DEL LIBRO LEIDO
002340     03  HIS-TITULO          PIC X(40)    VALUE SPACES.
002350*//////////////////////////////////////////////////////////////
002360
002370*//////////// COPY TBVETOS (LAYOUT DE ENTRADA) //////////////////
002380*    A LO SUMO UN VETO POR SOCIO Y RONDA; EL REGISTRO MAS
002390*    RECIENTE PARA UN MISMO SOCIO+RONDA REEMPLAZA AL ANTERIOR.
002400 01  REG-VETO.
002410*    POSICION RELATIVA (001:004) SOCIO QUE REGISTRA EL VETO
002420     03  VET-SOCIO           PIC 9(04)    VALUE ZEROS.
002430*    POSICION RELATIVA (005:004) RONDA A LA QUE APLICA EL VETO
002440     03  VET-RONDA           PIC 9(04)    VALUE ZEROS.
002450*    POSICION RELATIVA (009:020) GENERO VETADO
002460     03  VET-GENERO          PIC X(20)    VALUE SPACES.
002470*//////////////////////////////////////////////////////////////
002480
002490*----------- TABLA DE TRABAJO: SOCIOS ----------------------------
002500*    COPIA EN MEMORIA DEL PADRON COMPLETO DE SOCIOS; SE ORDENA
002510*    UNA UNICA VEZ POR EXTENSION PREFERIDA CUANDO SE NECESITA LA
002520*    MEDIANA (VER 2310-MEDIANA-EXTEN-I), NO AL CARGAR EL SOCIO.
002530 01  WS-TABLA-SOCIOS.
002540     05  WS-SOCIO-ENT OCCURS 200 TIMES
002550                      INDEXED BY IX-SOCIO.
002560*    CAMPOS EN EL MISMO ORDEN QUE REG-SOCIO; SE MANTIENE ASI
002570*    PARA QUE EL MOVE CAMPO-A-CAMPO DE 1012-MOVER-SOCIO-I SEA
002580*    FACIL DE VERIFICAR CONTRA EL LAYOUT DE ENTRADA.
002590         10  WS-SOC-CODIGO       PIC 9(04).
002600         10  WS-SOC-EXTEN-PREF   PIC 9(04).
002610         10  WS-SOC-CANT-GENEROS PIC 9(02).
002620         10  WS-SOC-GENERO OCCURS 10 TIMES
002630                           PIC X(20).
002640         10  FILLER              PIC X(01).
002650
002660*----------- TABLA DE TRABAJO: LIBROS ----------------------------
002670*    COPIA EN MEMORIA DEL POZO DE LIBROS CANDIDATOS, CON LOS
002680*    CAMPOS DE ELEGIBILIDAD Y PUNTAJE QUE 2000-CALIFICAR-I VA
002690*    COMPLETANDO LIBRO POR LIBRO.
002700 01  WS-TABLA-LIBROS.
002710     05  WS-LIB-ENT OCCURS 500 TIMES
002720                    INDEXED BY IX-LIBRO.
002730*    CAMPOS DE ENTRADA (IGUAL QUE REG-LIBRO) SEGUIDOS DE LOS
002740*    CAMPOS DERIVADOS QUE EL PROGRAMA CALCULA: ELEGIBILIDAD Y
002750*    LOS CINCO PUNTAJES (TOTAL + LOS CUATRO COMPONENTES).
002760         10  WS-LIB-CODIGO       PIC 9(04).
002770         10  WS-LIB-TITULO       PIC X(40).
002780         10  WS-LIB-GENERO       PIC X(20).
002790         10  WS-LIB-EXTENSION    PIC 9(04).
002800         10  WS-LIB-SOCIO-SUG    PIC 9(04).
002810         10  WS-LIB-ELEGIBLE     PIC X(01).
002820             88  WS-LIB-ES-ELEGIBLE     VALUE 'S'.
002830             88  WS-LIB-NO-ELEGIBLE     VALUE 'N'.
002840         10  WS-LIB-PJE-TOTAL    PIC S9(3)V99 COMP-3.
002850         10  WS-LIB-PJE-GENERO   PIC S9(3)V99 COMP-3.
002860         10  WS-LIB-PJE-EXTEN    PIC S9(3)V99 COMP-3.
002870         10  WS-LIB-PJE-INTERES  PIC S9(3)V99 COMP-3.
002880         10  WS-LIB-PJE-DIVERS   PIC S9(3)V99 COMP-3.
002890         10  FILLER              PIC X(01).
002900
002910*----------- TABLA DE TRABAJO: HISTORIAL (ORDEN DESCENDENTE) -----
002920*    LA POSICION 1 ES LA RONDA MAS RECIENTE, TAL COMO LLEGA
002930*    EL ARCHIVO DE ENTRADA.
002940 01  WS-TABLA-HISTOR.
002950     05  WS-HIS-ENT OCCURS 500 TIMES
002960                    INDEXED BY IX-HISTOR.
002970         10  WS-HIS-CODLIBRO     PIC 9(04).
002980         10  WS-HIS-RONDA        PIC 9(04).
002990         10  WS-HIS-GENERO       PIC X(20).
003000         10  FILLER              PIC X(01).
003010
003020*----------- TABLA DE TRABAJO: VETOS (POR SOCIO+RONDA) -----------
003030*    VETOS CONSOLIDADOS POR SOCIO+RONDA (UN VETO NUEVO REEMPLAZA
003040*    AL ANTERIOR DEL MISMO SOCIO Y RONDA (1042-APLICAR-VETO-I).
003050 01  WS-TABLA-VETOS.
003060     05  WS-VET-ENT OCCURS 50 TIMES
003070                    INDEXED BY IX-VETO.
003080         10  WS-VET-SOCIO        PIC 9(04).
003090         10  WS-VET-RONDA        PIC 9(04).
003100         10  WS-VET-GENERO       PIC X(20).
003110         10  FILLER              PIC X(01).
003120
003130*----------- CONTEXTO DERIVADO DE LA RONDA ACTUAL ----------------
003140 77  WS-RONDA-ACTUAL          PIC 9(04)   VALUE ZEROS.
003150 77  WS-RONDA-MAX-HIST        PIC 9(04)   VALUE ZEROS.
003160 01  WS-ULT-2-GENEROS.
003170     05  WS-ULT-GENERO-1      PIC X(20)   VALUE SPACES.
003180     05  WS-ULT-GENERO-2      PIC X(20)   VALUE SPACES.
003190*
003200*    REDEFINICION DE USO INTERNO: PERMITE RECORRER LOS DOS
003210*    ULTIMOS GENEROS LEIDOS COMO UNA TABLA CUANDO SE APLICA LA
003220*    REGLA DURA DE "GENERO RECIENTE" SOBRE CADA LIBRO DEL POZO.
003230 01  WS-TB-ULT-2-GENEROS REDEFINES WS-ULT-2-GENEROS.
003240     05  WS-ULT-GENERO OCCURS 2 TIMES
003250                       PIC X(20).
003260
003270*    GENEROS VETADOS DE LA RONDA ACTUAL, YA FILTRADOS POR RONDA
003280*    EN 1051-COPIAR-VETADO-I (LOS DE RONDAS ANTERIORES NO SE
003290*    COPIAN AQUI).
003300 01  WS-TB-GENEROS-VETADOS.
003310     05  WS-GENERO-VETADO OCCURS 50 TIMES
003320                          PIC X(20) VALUE SPACES.
003330 77  WS-CANT-VETADOS          PIC S9(4) COMP VALUE ZEROS.
003340
003350*----------- ACUMULADORES DE PUNTAJE (COMP-3) --------------------
003360 77  WS-CANT-SOCIOS-CON-GEN   PIC S9(4) COMP VALUE ZEROS.
003370 77  WS-PJE-GENERO-CALC       PIC S9(5)V99 COMP-3 VALUE ZEROS.
003380 77  WS-MEDIANA-EXTEN         PIC S9(5)V9 COMP-3  VALUE ZEROS.
003390 77  WS-PENALIDAD-EXTEN       PIC S9(5)V9 COMP-3  VALUE ZEROS.
003400 77  WS-DIFERENCIA-EXTEN      PIC S9(5)V9 COMP-3  VALUE ZEROS.
003410 77  WS-CANT-DESDE-LECTURA    PIC S9(4) COMP VALUE ZEROS.
003420 77  WS-ENCONTRO-GENERO       PIC X       VALUE 'N'.
003430     88  WS-GENERO-ENCONTRADO       VALUE 'S'.
003440     88  WS-GENERO-NO-ENCONTRADO    VALUE 'N'.
003450
003460*----------- SORT MANUAL DE ELEGIBLES POR PUNTAJE (COMP) ---------
003470 77  WS-SW-INTERCAMBIO        PIC X       VALUE 'N'.
003480     88  WS-HUBO-INTERCAMBIO        VALUE 'S'.
003490     88  WS-NO-HUBO-INTERCAMBIO     VALUE 'N'.
003500*    CAMPO PUENTE PARA EL INTERCAMBIO DE DOS ENTRADAS COMPLETAS
003510*    DE WS-TABLA-LIBROS DURANTE EL BUBBLE SORT DE
003520*    3040-INTERCAMBIAR-LIBRO-I (MISMO LAYOUT QUE WS-LIB-ENT).
003530 01  WS-LIB-ENT-AUX.
003540     05  WS-AUX-CODIGO        PIC 9(04).
003550     05  WS-AUX-TITULO        PIC X(40).
003560     05  WS-AUX-GENERO        PIC X(20).
003570     05  WS-AUX-EXTENSION     PIC 9(04).
003580     05  WS-AUX-SOCIO-SUG     PIC 9(04).
003590     05  WS-AUX-ELEGIBLE      PIC X(01).
003600     05  WS-AUX-PJE-TOTAL     PIC S9(3)V99 COMP-3.
003610     05  WS-AUX-PJE-GENERO    PIC S9(3)V99 COMP-3.
003620     05  WS-AUX-PJE-EXTEN     PIC S9(3)V99 COMP-3.
003630     05  WS-AUX-PJE-INTERES   PIC S9(3)V99 COMP-3.
003640     05  WS-AUX-PJE-DIVERS    PIC S9(3)V99 COMP-3.
003650     05  FILLER               PIC X(01).
003660
003670*//////////// COPY TBRECOM (LAYOUT DE SALIDA) ///////////////////
003680 01  REG-RECOMENDACION.
003690*    POSICION RELATIVA (001:002) POSICION EN EL RANKING (1..N)
003700     03  REC-RANGO           PIC 9(02)    VALUE ZEROS.
003710*    POSICION RELATIVA (003:004) LIBRO RECOMENDADO
003720     03  REC-CODLIBRO        PIC 9(04)    VALUE ZEROS.
003730*    POSICION RELATIVA (007:040) TITULO
003740     03  REC-TITULO          PIC X(40)    VALUE SPACES.
003750*    POSICION RELATIVA (047:020) GENERO
003760     03  REC-GENERO          PIC X(20)    VALUE SPACES.
003770*    POSICION RELATIVA (067:004) CANTIDAD DE PAGINAS
003780     03  REC-EXTENSION       PIC 9(04)    VALUE ZEROS.
003790*    POSICION RELATIVA (071:005) PUNTAJE TOTAL PONDERADO (0-100)
003800     03  REC-PUNTAJE-TOTAL   PIC 9(03)V99 VALUE ZEROS.
003810*    POSICION RELATIVA (076:020) DESGLOSE POR COMPONENTE, EN EL
003820*    MISMO ORDEN QUE SE MUESTRAN EN EL REPORTE (GENERO, EXTEN-
003830*    SION, INTERES, DIVERSIDAD)
003840     03  REC-TB-COMPONENTE OCCURS 4 TIMES
003850                       INDEXED BY IX-REC-COMPONENTE.
003860         05  REC-PUNTAJE-COMP PIC 9(03)V99 VALUE ZEROS.
003870*
003880*    REDEFINICION DE USO INTERNO: PERMITE DIRIGIRSE A CADA
003890*    COMPONENTE POR SU NOMBRE AL ARMAR LA LINEA DE DETALLE DEL
003900*    REPORTE, SIN PERDER LA VISION TABULAR ANTERIOR.
003910     03  REC-COMPONENTES REDEFINES REC-TB-COMPONENTE.
003920         05  REC-PUNTAJE-GENERO     PIC 9(03)V99.
003930         05  REC-PUNTAJE-EXTENSION  PIC 9(03)V99.
003940         05  REC-PUNTAJE-INTERES    PIC 9(03)V99.
003950         05  REC-PUNTAJE-DIVERSIDAD PIC 9(03)V99.
003960*//////////////////////////////////////////////////////////////
003970
003980*----------- FECHA DE PROCESO ------------------------------------
003990*    SOLO SE USA PARA EL PIE DE PAGINA DEL LISTADO; EL SIGLO SE
004000*    ARMA APARTE CON EL LITERAL '19' EN WS-TITULO-2 PORQUE ESTE
004010*    CAMPO NUNCA INTERVIENE EN CALCULOS DE FECHA (SIN RIESGO
004020*    AMBITO 2000, VER SOLIC.0803 EN EL HISTORIAL DE CAMBIOS).
004030 01  WS-FECHA.
004040     03  WS-FECHA-AA          PIC 99      VALUE ZEROS.
004050     03  WS-FECHA-MM          PIC 99      VALUE ZEROS.
004060     03  WS-FECHA-DD          PIC 99      VALUE ZEROS.
004070
004080*----------- IMPRESION -------------------------------------------
004090*    WS-CUENTA-LINEA Y WS-CUENTA-PAGINA CONTROLAN EL UNICO
004100*    ENCABEZADO DEL LISTADO; WS-LINE/WS-LINE2 SON LOS DOS ESTILOS
004110*    DE FILETE (DOBLE Y SIMPLE) USADOS ENTRE BLOQUES DEL REPORTE.
004120 77  WS-CUENTA-LINEA          PIC 9(02)   VALUE ZEROS.
004130 77  WS-CUENTA-PAGINA         PIC 9(02)   VALUE 01.
004140 77  WS-LINE                  PIC X(132)  VALUE ALL '='.
004150 77  WS-LINE2                 PIC X(132)  VALUE ALL '-'.
004160
004170 01  WS-TITULO-1.
004180     03  FILLER               PIC X(20)   VALUE SPACES.
004190     03  FILLER               PIC X(6)    VALUE 'ROUND '.
004200     03  WS-TIT-RONDA         PIC 9(04)   VALUE ZEROS.
004210     03  FILLER               PIC X(16)   VALUE
004220         ' RECOMMENDATIONS'.
004230     03  FILLER               PIC X(86)   VALUE SPACES.
004240
004250*    PIE DE PAGINA: NUMERO DE PAGINA Y FECHA DE PROCESO CON EL
004260*    SIGLO ARMADO A MANO (VER NOTA EN WS-FECHA MAS ARRIBA).
004270 01  WS-TITULO-2.
004280     03  FILLER               PIC X(10)   VALUE
004290         'PAGINA: '.
004300     03  WS-TIT-PAG           PIC Z9      VALUE ZEROS.
004310     03  FILLER               PIC X(10)   VALUE
004320         '  FECHA: '.
004330     03  WS-TIT-DD            PIC Z9      VALUE ZEROS.
004340     03  FILLER               PIC X       VALUE '/'.
004350     03  WS-TIT-MM            PIC Z9      VALUE ZEROS.
004360     03  FILLER               PIC X       VALUE '/'.
004370     03  FILLER               PIC 99      VALUE 19.
004380     03  WS-TIT-AA            PIC 99      VALUE ZEROS.
004390     03  FILLER               PIC X(88)   VALUE SPACES.
004400
004410*    MUESTRA LOS DOS ULTIMOS GENEROS LEIDOS, LOS QUE QUEDAN
004420*    EXCLUIDOS POR LA REGLA DURA DE GENERO RECIENTE (VER
004430*    2100-VER-ELEGIBLE-I); EN BLANCO SI AUN NO HAY HISTORIAL.
004440 01  WS-LINEA-CONTEXTO-1.
004450     03  FILLER               PIC X(28)   VALUE
004460         'RECENT GENRES EXCLUDED:     '.
004470     03  WS-CTX-GEN-1         PIC X(20)   VALUE SPACES.
004480     03  FILLER               PIC X(3)    VALUE ' Y '.
004490     03  WS-CTX-GEN-2         PIC X(20)   VALUE SPACES.
004500     03  FILLER               PIC X(60)   VALUE SPACES.
004510
004520*    MUESTRA HASTA 5 GENEROS VETADOS DE LA RONDA ACTUAL (VER
004530*    NOTA DE TOPE DE IMPRESION EN 4100-IMPRIMIR-ENCABEZ-I).
004540 01  WS-LINEA-CONTEXTO-2.
004550     03  FILLER               PIC X(23)   VALUE
004560         'VETOED GENRES ROUND:   '.
004570     03  WS-CTX-VETO-SLOT OCCURS 5 TIMES
004580                           PIC X(21)   VALUE SPACES.
004590     03  FILLER               PIC X(4)    VALUE SPACES.
004600
004610 01  WS-ENCAB-COLUMNAS-1.
004620     03  FILLER               PIC X(6)    VALUE 'RANK  '.
004630     03  FILLER               PIC X(42)   VALUE 'TITLE'.
004640     03  FILLER               PIC X(21)   VALUE 'GENRE'.
004650     03  FILLER               PIC X(7)    VALUE 'PAGES'.
004660     03  FILLER               PIC X(8)    VALUE 'SCORE'.
004670     03  FILLER               PIC X(48)   VALUE
004680         'GENRE    LENGTH   INTEREST DIVERSITY'.
004690
004700*    LINEA DE DETALLE DEL LISTADO; EL ORDEN DE CAMPOS SIGUE AL
004710*    ENCABEZADO DE COLUMNAS DE WS-ENCAB-COLUMNAS-1 (RANK, TITLE,
004720*    GENRE, PAGES, SCORE Y LUEGO EL DESGLOSE POR COMPONENTE).
004730 01  WS-DETALLE-RECOM.
004740     03  WD-RANGO             PIC Z9      VALUE ZEROS.
004750     03  FILLER               PIC X(3)    VALUE SPACES.
004760     03  WD-TITULO            PIC X(40)   VALUE SPACES.
004770     03  FILLER               PIC X       VALUE SPACES.
004780     03  WD-GENERO            PIC X(20)   VALUE SPACES.
004790     03  FILLER               PIC X       VALUE SPACES.
004800     03  WD-PAGINAS           PIC ZZZ9    VALUE ZEROS.
004810     03  FILLER               PIC X(3)    VALUE SPACES.
004820     03  WD-PUNTAJE-TOTAL     PIC ZZZ,99  VALUE ZEROS.
004830     03  FILLER               PIC X       VALUE SPACES.
004840     03  WD-PJE-GENERO        PIC ZZZ,99  VALUE ZEROS.
004850     03  FILLER               PIC X       VALUE SPACES.
004860     03  WD-PJE-EXTEN         PIC ZZZ,99  VALUE ZEROS.
004870     03  FILLER               PIC X       VALUE SPACES.
004880     03  WD-PJE-INTERES       PIC ZZZ,99  VALUE ZEROS.
004890     03  FILLER               PIC X       VALUE SPACES.
004900     03  WD-PJE-DIVERS        PIC ZZZ,99  VALUE ZEROS.
004910     03  FILLER               PIC X(3)    VALUE SPACES.
004920
004930 01  WS-LINEA-SIN-ELEGIBLES.
004940     03  FILLER               PIC X(23)   VALUE
004950         'NO ELIGIBLE BOOKS FOUND'.
004960     03  FILLER               PIC X(109)  VALUE SPACES.
004970
004980 77  FILLER  PIC X(30) VALUE '* FINAL  WORKING-STORAGE PGM *'.
004990
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005010 PROCEDURE DIVISION.
005020
005030*----------------------------------------------------------------
005040*    RESUMEN DE REGLAS DE NEGOCIO VIGENTES (A PEDIDO DE LA
005050*    COMISION DE LECTURA, PARA QUE EL MANTENEDOR NO TENGA QUE
005060*    RECONSTRUIR LAS REGLAS LEYENDO TODO EL PROGRAMA):
005070*
005080*    ELEGIBILIDAD (UN LIBRO QUEDA FUERA SI INCUMPLE CUALQUIERA):
005090*      1) NO HABER SIDO LEIDO POR EL CLUB EN RONDA ANTERIOR.
005100*      2) SU GENERO NO PUEDE SER IGUAL AL DE LOS DOS ULTIMOS
005110*         LIBROS LEIDOS (REGLA DE GENERO RECIENTE).
005120*      3) SU GENERO NO PUEDE ESTAR VETADO PARA LA RONDA ACTUAL.
005130*
005140*    PUNTAJE (SOLO SE CALCULA PARA LIBROS ELEGIBLES):
005150*      COMPONENTE 1 (40%) COINCIDENCIA DE GENERO CON LAS
005160*         PREFERENCIAS DE LOS SOCIOS.
005170*      COMPONENTE 2 (20%) CERCANIA A LA MEDIANA DE EXTENSION
005180*         PREFERIDA POR LOS SOCIOS (PENALIDAD POR CADA 5 PAGINAS
005190*         DE DIFERENCIA).
005200*      COMPONENTE 3 (30%) DOBLE PUNTAJE SI UN SOCIO SUGIRIO EL
005210*         LIBRO EN FORMA CONCRETA.
005220*      COMPONENTE 4 (10%) BONO POR DIVERSIDAD DE GENERO SEGUN
005230*         CUANTAS RONDAS PASARON DESDE LA ULTIMA VEZ QUE SE LEYO
005240*         ESE GENERO.
005250*
005260*    SALIDA: SE GRABAN LAS WS-TOPE-N-RECOM (10) MEJORES POR
005270*    PUNTAJE TOTAL; A IGUALDAD DE PUNTAJE GANA EL QUE ENTRO
005280*    PRIMERO AL POZO (VER 3030-COMPARAR-LIBROS-I).
005290*----------------------------------------------------------------
005300
005310*----------------------------------------------------------------
005320*    SECUENCIA GENERAL: CARGA DE TABLAS Y CONTEXTO, CALIFICACION
005330*    DE CADA LIBRO DEL POZO, ORDEN POR PUNTAJE, GRABACION DE LAS
005340*    N MEJORES RECOMENDACIONES Y CIERRE. UN SOLO PASE POR RONDA,
005350*    SIN REPROCESO NI REINICIO A MITAD DE CORRIDA.
005360*----------------------------------------------------------------
005370 MAIN-PROGRAM-I.
005380
005390     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
005400     PERFORM 2000-CALIFICAR-I     THRU 2000-CALIFICAR-F
005410     PERFORM 3000-ORDENAR-I       THRU 3000-ORDENAR-F
005420     PERFORM 4000-GRABAR-SALIDA-I THRU 4000-GRABAR-SALIDA-F
005430     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
005440
005450 MAIN-PROGRAM-F. GOBACK.
005460
005470*----------------------------------------------------------------
005480*    APERTURA DE ARCHIVOS, CARGA DE TABLAS Y DERIVACION DE
005490*    CONTEXTO DE LA RONDA ACTUAL.
005500*----------------------------------------------------------------
005510 1000-INICIO-I.
005520
005530*    LA FECHA DE SISTEMA SOLO ALIMENTA EL PIE DE PAGINA DEL
005540*    LISTADO; NINGUN CALCULO DE LA RONDA DEPENDE DE ELLA (LA
005550*    RONDA SALE DEL HISTORIAL, VER 1050-DERIVAR-CTX-I).
005560     ACCEPT WS-FECHA FROM DATE
005570     MOVE WS-FECHA-AA  TO WS-TIT-AA
005580     MOVE WS-FECHA-MM  TO WS-TIT-MM
005590     MOVE WS-FECHA-DD  TO WS-TIT-DD
005600
005610*    LOS CUATRO ARCHIVOS DE ENTRADA SE ABREN JUNTOS PORQUE LAS
005620*    CUATRO CARGAS QUE SIGUEN SON INDEPENDIENTES ENTRE SI.
005630     OPEN INPUT  SOCIOS
005640     OPEN INPUT  LIBROS
005650     OPEN INPUT  HISTOR
005660     OPEN INPUT  VETOS
005670     OPEN OUTPUT RECOM
005680     OPEN OUTPUT LISTADO
005690
005700     PERFORM 1010-CARGAR-SOCIOS-I THRU 1010-CARGAR-SOCIOS-F
005710     PERFORM 1020-CARGAR-LIBROS-I THRU 1020-CARGAR-LIBROS-F
005720     PERFORM 1030-CARGAR-HISTOR-I THRU 1030-CARGAR-HISTOR-F
005730     PERFORM 1040-CARGAR-VETOS-I  THRU 1040-CARGAR-VETOS-F
005740     PERFORM 1050-DERIVAR-CTX-I   THRU 1050-DERIVAR-CTX-F.
005750
005760 1000-INICIO-F. EXIT.
005770
005780*----------------------------------------------------------------
005790 1010-CARGAR-SOCIOS-I.
005800
005810     MOVE 'N' TO WS-FIN-CARGA
005820     PERFORM 1011-LEER-SOCIO-I THRU 1011-LEER-SOCIO-F
005830     PERFORM 1012-MOVER-SOCIO-I THRU 1012-MOVER-SOCIO-F
005840             UNTIL WS-FIN-CARGA-SI.
005850
005860 1010-CARGAR-SOCIOS-F. EXIT.
005870
005880*    EOF (FS 10) O ERROR DE E/S TERMINAN EL CICLO DE CARGA; UN
005890*    ERROR DISTINTO DE EOF ADEMAS CORTA EL PASO CON RC 9999.
005900 1011-LEER-SOCIO-I.
005910
005920     READ SOCIOS INTO REG-SOCIO
005930     EVALUATE FS-SOCIOS
005940        WHEN '00'
005950           CONTINUE
005960        WHEN '10'
005970           SET WS-FIN-CARGA-SI TO TRUE
005980        WHEN OTHER
005990           DISPLAY '* ERROR LECTURA SOCIOS = ' FS-SOCIOS
006000           MOVE 9999 TO RETURN-CODE
006010           SET WS-FIN-CARGA-SI TO TRUE
006020     END-EVALUATE.
006030
006040 1011-LEER-SOCIO-F. EXIT.
006050
006060*    COPIA EL SOCIO LEIDO A LA TABLA EN MEMORIA Y ENCADENA LA
006070*    SIGUIENTE LECTURA (NO SE USA READ ... AT END PORQUE EL
006080*    CONTROL DE FIN DE ARCHIVO ES POR EVALUATE DE FILE STATUS).
006090 1012-MOVER-SOCIO-I.
006100
006110     ADD 1 TO WS-CANT-SOCIOS
006120     SET IX-SOCIO TO WS-CANT-SOCIOS
006130     MOVE SOC-CODIGO       TO WS-SOC-CODIGO (IX-SOCIO)
006140     MOVE SOC-EXTEN-PREF   TO WS-SOC-EXTEN-PREF (IX-SOCIO)
006150     MOVE SOC-CANT-GENEROS TO WS-SOC-CANT-GENEROS (IX-SOCIO)
006160     PERFORM 1013-MOVER-GEN-SOCIO-I THRU 1013-MOVER-GEN-SOCIO-F
006170             VARYING WS-IX2 FROM 1 BY 1
006180             UNTIL WS-IX2 > 10
006190     PERFORM 1011-LEER-SOCIO-I THRU 1011-LEER-SOCIO-F.
006200
006210 1012-MOVER-SOCIO-F. EXIT.
006220
006230*    COPIA UN GENERO PREFERIDO DEL SOCIO POR VEZ (HASTA 10).
006240 1013-MOVER-GEN-SOCIO-I.
006250
006260     MOVE SOC-GENERO (WS-IX2)
006270               TO WS-SOC-GENERO (IX-SOCIO WS-IX2).
006280
006290 1013-MOVER-GEN-SOCIO-F. EXIT.
006300
006310*----------------------------------------------------------------
006320 1020-CARGAR-LIBROS-I.
006330
006340     MOVE 'N' TO WS-FIN-CARGA
006350     PERFORM 1021-LEER-LIBRO-I THRU 1021-LEER-LIBRO-F
006360     PERFORM 1022-MOVER-LIBRO-I THRU 1022-MOVER-LIBRO-F
006370             UNTIL WS-FIN-CARGA-SI.
006380
006390 1020-CARGAR-LIBROS-F. EXIT.
006400
006410*    MISMO ESQUEMA DE CARGA QUE 1011-LEER-SOCIO-I, PARA EL
006420*    ARCHIVO DE LIBROS DEL POZO DE CANDIDATOS.
006430 1021-LEER-LIBRO-I.
006440
006450     READ LIBROS INTO REG-LIBRO
006460     EVALUATE FS-LIBROS
006470        WHEN '00'
006480           CONTINUE
006490        WHEN '10'
006500           SET WS-FIN-CARGA-SI TO TRUE
006510        WHEN OTHER
006520           DISPLAY '* ERROR LECTURA LIBROS = ' FS-LIBROS
006530           MOVE 9999 TO RETURN-CODE
006540           SET WS-FIN-CARGA-SI TO TRUE
006550     END-EVALUATE.
006560
006570 1021-LEER-LIBRO-F. EXIT.
006580
006590*    TODO LIBRO ENTRA ELEGIBLE Y CON PUNTAJES EN CERO; EL FILTRO
006600*    DE ELEGIBILIDAD Y LOS COMPONENTES SE CALCULAN MAS ADELANTE
006610*    EN 2000-CALIFICAR-I, UNA VEZ QUE YA ESTAN CARGADAS TODAS
006620*    LAS TABLAS DE APOYO (HISTORIAL, VETOS, CONTEXTO DE RONDA).
006630 1022-MOVER-LIBRO-I.
006640
006650     ADD 1 TO WS-CANT-LIBROS
006660     SET IX-LIBRO TO WS-CANT-LIBROS
006670     MOVE LIB-CODIGO      TO WS-LIB-CODIGO (IX-LIBRO)
006680     MOVE LIB-TITULO      TO WS-LIB-TITULO (IX-LIBRO)
006690     MOVE LIB-GENERO      TO WS-LIB-GENERO (IX-LIBRO)
006700     MOVE LIB-EXTENSION   TO WS-LIB-EXTENSION (IX-LIBRO)
006710     MOVE LIB-SOCIO-SUG   TO WS-LIB-SOCIO-SUG (IX-LIBRO)
006720     SET WS-LIB-ES-ELEGIBLE (IX-LIBRO) TO TRUE
006730     MOVE ZEROS TO WS-LIB-PJE-TOTAL  (IX-LIBRO)
006740                   WS-LIB-PJE-GENERO (IX-LIBRO)
006750                   WS-LIB-PJE-EXTEN  (IX-LIBRO)
006760                   WS-LIB-PJE-INTERES(IX-LIBRO)
006770                   WS-LIB-PJE-DIVERS (IX-LIBRO)
006780     PERFORM 1021-LEER-LIBRO-I THRU 1021-LEER-LIBRO-F.
006790
006800 1022-MOVER-LIBRO-F. EXIT.
006810
006820*----------------------------------------------------------------
006830*    EL ARCHIVO LLEGA ORDENADO POR RONDA DESCENDENTE, POR LO QUE
006840*    LA TABLA QUEDA EN EL MISMO ORDEN (INDICE 1 = MAS RECIENTE).
006850*----------------------------------------------------------------
006860 1030-CARGAR-HISTOR-I.
006870
006880     MOVE 'N' TO WS-FIN-CARGA
006890     PERFORM 1031-LEER-HISTOR-I THRU 1031-LEER-HISTOR-F
006900     PERFORM 1032-MOVER-HISTOR-I THRU 1032-MOVER-HISTOR-F
006910             UNTIL WS-FIN-CARGA-SI.
006920
006930 1030-CARGAR-HISTOR-F. EXIT.
006940
006950*    MISMO ESQUEMA DE CARGA; EL ARCHIVO YA LLEGA ORDENADO POR
006960*    RONDA DESCENDENTE, NO SE REQUIERE UN SORT AQUI.
006970 1031-LEER-HISTOR-I.
006980
006990     READ HISTOR INTO REG-HISTORIAL
007000     EVALUATE FS-HISTOR
007010        WHEN '00'
007020           CONTINUE
007030        WHEN '10'
007040           SET WS-FIN-CARGA-SI TO TRUE
007050        WHEN OTHER
007060           DISPLAY '* ERROR LECTURA HISTOR = ' FS-HISTOR
007070           MOVE 9999 TO RETURN-CODE
007080           SET WS-FIN-CARGA-SI TO TRUE
007090     END-EVALUATE.
007100
007110 1031-LEER-HISTOR-F. EXIT.
007120
007130*    DE PASO, VA ACTUALIZANDO EL MAYOR NUMERO DE RONDA VISTO
007140*    PARA DERIVAR LA RONDA ACTUAL EN 1050-DERIVAR-CTX-I.
007150 1032-MOVER-HISTOR-I.
007160
007170     ADD 1 TO WS-CANT-HISTOR
007180     SET IX-HISTOR TO WS-CANT-HISTOR
007190     MOVE HIS-CODLIBRO TO WS-HIS-CODLIBRO (IX-HISTOR)
007200     MOVE HIS-RONDA    TO WS-HIS-RONDA    (IX-HISTOR)
007210     MOVE HIS-GENERO   TO WS-HIS-GENERO   (IX-HISTOR)
007220     IF HIS-RONDA > WS-RONDA-MAX-HIST
007230        MOVE HIS-RONDA TO WS-RONDA-MAX-HIST
007240     END-IF
007250     PERFORM 1031-LEER-HISTOR-I THRU 1031-LEER-HISTOR-F.
007260
007270 1032-MOVER-HISTOR-F. EXIT.
007280
007290*----------------------------------------------------------------
007300*    UN VETO NUEVO PARA EL MISMO SOCIO+RONDA REEMPLAZA AL
007310*    ANTERIOR (REGLA DE NEGOCIO DEL ARCHIVO DE VETOS).
007320*----------------------------------------------------------------
007330 1040-CARGAR-VETOS-I.
007340
007350     MOVE 'N' TO WS-FIN-CARGA
007360     PERFORM 1041-LEER-VETO-I THRU 1041-LEER-VETO-F
007370     PERFORM 1042-APLICAR-VETO-I THRU 1042-APLICAR-VETO-F
007380             UNTIL WS-FIN-CARGA-SI.
007390
007400 1040-CARGAR-VETOS-F. EXIT.
007410
007420*    MISMO ESQUEMA DE CARGA QUE LOS DEMAS ARCHIVOS DE ENTRADA.
007430 1041-LEER-VETO-I.
007440
007450     READ VETOS INTO REG-VETO
007460     EVALUATE FS-VETOS
007470        WHEN '00'
007480           CONTINUE
007490        WHEN '10'
007500           SET WS-FIN-CARGA-SI TO TRUE
007510        WHEN OTHER
007520           DISPLAY '* ERROR LECTURA VETOS = ' FS-VETOS
007530           MOVE 9999 TO RETURN-CODE
007540           SET WS-FIN-CARGA-SI TO TRUE
007550     END-EVALUATE.
007560
007570 1041-LEER-VETO-F. EXIT.
007580
007590*    BUSCA SI YA EXISTE UN VETO PARA EL MISMO SOCIO+RONDA; DE
007600*    EXISTIR, PISA EL GENERO (REGLA: EL VETO MAS NUEVO REEMPLAZA
007610*    AL ANTERIOR); SI NO EXISTE, AGREGA UNA ENTRADA NUEVA.
007620 1042-APLICAR-VETO-I.
007630
007640     SET WS-IX-VETO-ENC TO ZEROS
007650     PERFORM 1043-BUSCAR-VETO-I THRU 1043-BUSCAR-VETO-F
007660             VARYING WS-IX1 FROM 1 BY 1
007670             UNTIL WS-IX1 > WS-CANT-VETOS
007680     IF WS-IX-VETO-ENC > ZEROS
007690        SET IX-VETO TO WS-IX-VETO-ENC
007700        MOVE VET-GENERO TO WS-VET-GENERO (IX-VETO)
007710     ELSE
007720        ADD 1 TO WS-CANT-VETOS
007730        SET IX-VETO TO WS-CANT-VETOS
007740        MOVE VET-SOCIO  TO WS-VET-SOCIO  (IX-VETO)
007750        MOVE VET-RONDA  TO WS-VET-RONDA  (IX-VETO)
007760        MOVE VET-GENERO TO WS-VET-GENERO (IX-VETO)
007770     END-IF
007780     PERFORM 1041-LEER-VETO-I THRU 1041-LEER-VETO-F.
007790
007800 1042-APLICAR-VETO-F. EXIT.
007810
007820*    COMPARA CONTRA UNA ENTRADA DE LA TABLA DE VETOS YA CARGADA.
007830 1043-BUSCAR-VETO-I.
007840
007850     IF WS-VET-SOCIO (WS-IX1) EQUAL VET-SOCIO
007860        AND WS-VET-RONDA (WS-IX1) EQUAL VET-RONDA
007870        MOVE WS-IX1 TO WS-IX-VETO-ENC
007880     END-IF.
007890
007900 1043-BUSCAR-VETO-F. EXIT.
007910
007920*----------------------------------------------------------------
007930*    RONDA ACTUAL = MAYOR RONDA DEL HISTORIAL + 1 (0 SI NO HAY
007940*    HISTORIAL).  ULTIMOS 2 GENEROS Y GENEROS VETADOS DE LA
007950*    RONDA ACTUAL.
007960*----------------------------------------------------------------
007970 1050-DERIVAR-CTX-I.
007980
007990     COMPUTE WS-RONDA-ACTUAL = WS-RONDA-MAX-HIST + 1
008000     MOVE WS-RONDA-ACTUAL TO WS-TIT-RONDA
008010
008020     IF WS-CANT-HISTOR > ZEROS
008030        MOVE WS-HIS-GENERO (1) TO WS-ULT-GENERO-1
008040     END-IF
008050     IF WS-CANT-HISTOR > 1
008060        MOVE WS-HIS-GENERO (2) TO WS-ULT-GENERO-2
008070     END-IF
008080
008090     MOVE ZEROS TO WS-CANT-VETADOS
008100     PERFORM 1051-COPIAR-VETADO-I THRU 1051-COPIAR-VETADO-F
008110             VARYING WS-IX1 FROM 1 BY 1
008120             UNTIL WS-IX1 > WS-CANT-VETOS.
008130
008140 1050-DERIVAR-CTX-F. EXIT.
008150
008160*    SOLO INTERESAN LOS VETOS CUYA RONDA COINCIDE CON LA RONDA
008170*    ACTUAL RECIEN CALCULADA; LOS DE RONDAS ANTERIORES YA NO
008180*    APLICAN Y SE DESCARTAN.
008190 1051-COPIAR-VETADO-I.
008200
008210     IF WS-VET-RONDA (WS-IX1) EQUAL WS-RONDA-ACTUAL
008220        ADD 1 TO WS-CANT-VETADOS
008230        MOVE WS-VET-GENERO (WS-IX1)
008240                  TO WS-GENERO-VETADO (WS-CANT-VETADOS)
008250     END-IF.
008260
008270 1051-COPIAR-VETADO-F. EXIT.
008280
008290*----------------------------------------------------------------
008300*    PARA CADA LIBRO: FILTRO DE ELEGIBILIDAD Y LOS CUATRO
008310*    COMPONENTES DE PUNTAJE.
008320*----------------------------------------------------------------
008330 2000-CALIFICAR-I.
008340
008350     PERFORM 2010-EVALUAR-LIBRO-I THRU 2010-EVALUAR-LIBRO-F
008360             VARYING WS-IX1 FROM 1 BY 1
008370             UNTIL WS-IX1 > WS-CANT-LIBROS.
008380
008390 2000-CALIFICAR-F. EXIT.
008400
008410*    SOLO SE CALCULAN LOS CUATRO COMPONENTES SI EL LIBRO PASA EL
008420*    FILTRO DE ELEGIBILIDAD; AHORRA CALCULO SOBRE LIBROS QUE DE
008430*    TODOS MODOS QUEDARAN FUERA DEL LISTADO FINAL.
008440 2010-EVALUAR-LIBRO-I.
008450
008460     SET IX-LIBRO TO WS-IX1
008470     PERFORM 2100-VER-ELEGIBLE-I THRU 2100-VER-ELEGIBLE-F
008480     IF WS-LIB-ES-ELEGIBLE (IX-LIBRO)
008490        ADD 1 TO WS-CANT-ELEGIBLES
008500        PERFORM 2200-CALC-GENERO-I  THRU 2200-CALC-GENERO-F
008510        PERFORM 2300-CALC-EXTEN-I   THRU 2300-CALC-EXTEN-F
008520        PERFORM 2400-CALC-INTERES-I THRU 2400-CALC-INTERES-F
008530        PERFORM 2500-CALC-DIVERS-I  THRU 2500-CALC-DIVERS-F
008540        PERFORM 2600-CALC-TOTAL-I   THRU 2600-CALC-TOTAL-F
008550     END-IF.
008560
008570 2010-EVALUAR-LIBRO-F. EXIT.
008580
008590*----------------------------------------------------------------
008600*    REGLAS DURAS: YA LEIDO / GENERO RECIENTE / GENERO VETADO.
008610*----------------------------------------------------------------
008620 2100-VER-ELEGIBLE-I.
008630
008640     SET WS-LIB-ES-ELEGIBLE (IX-LIBRO) TO TRUE
008650
008660     PERFORM 2110-VER-YA-LEIDO-I  THRU 2110-VER-YA-LEIDO-F
008670             VARYING WS-IX2 FROM 1 BY 1
008680             UNTIL WS-IX2 > WS-CANT-HISTOR
008690             OR WS-LIB-NO-ELEGIBLE (IX-LIBRO)
008700
008710     IF WS-LIB-ES-ELEGIBLE (IX-LIBRO)
008720        IF WS-LIB-GENERO (IX-LIBRO) EQUAL WS-ULT-GENERO-1
008730           OR WS-LIB-GENERO (IX-LIBRO) EQUAL WS-ULT-GENERO-2
008740           SET WS-LIB-NO-ELEGIBLE (IX-LIBRO) TO TRUE
008750        END-IF
008760     END-IF
008770
008780     IF WS-LIB-ES-ELEGIBLE (IX-LIBRO)
008790        PERFORM 2120-VER-VETADO-I THRU 2120-VER-VETADO-F
008800                VARYING WS-IX2 FROM 1 BY 1
008810                UNTIL WS-IX2 > WS-CANT-VETADOS
008820                OR WS-LIB-NO-ELEGIBLE (IX-LIBRO)
008830     END-IF.
008840
008850 2100-VER-ELEGIBLE-F. EXIT.
008860
008870*    REGLA DURA 1: EL LIBRO NO PUEDE HABER SIDO LEIDO EN NINGUNA
008880*    RONDA ANTERIOR POR EL CLUB (SE RECORRE TODO EL HISTORIAL).
008890 2110-VER-YA-LEIDO-I.
008900
008910     IF WS-LIB-CODIGO (IX-LIBRO) EQUAL WS-HIS-CODLIBRO (WS-IX2)
008920        SET WS-LIB-NO-ELEGIBLE (IX-LIBRO) TO TRUE
008930     END-IF.
008940
008950 2110-VER-YA-LEIDO-F. EXIT.
008960
008970*    REGLA DURA 2: EL GENERO DEL LIBRO NO PUEDE FIGURAR ENTRE
008980*    LOS GENEROS VETADOS PARA LA RONDA ACTUAL.
008990 2120-VER-VETADO-I.
009000
009010     IF WS-LIB-GENERO (IX-LIBRO) EQUAL WS-GENERO-VETADO (WS-IX2)
009020        SET WS-LIB-NO-ELEGIBLE (IX-LIBRO) TO TRUE
009030     END-IF.
009040
009050 2120-VER-VETADO-F. EXIT.
009060
009070*----------------------------------------------------------------
009080*    COMPONENTE 1: COINCIDENCIA DE GENERO (0-100).
009090*----------------------------------------------------------------
009100 2200-CALC-GENERO-I.
009110
009120*    SIN SOCIOS CARGADOS NO HAY BASE PARA CALCULAR UN
009130*    PORCENTAJE; SE ASUME NEUTRO (50) EN LUGAR DE DIVIDIR
009140*    POR CERO.
009150     IF WS-CANT-SOCIOS EQUAL ZEROS
009160        MOVE 50.00 TO WS-LIB-PJE-GENERO (IX-LIBRO)
009170     ELSE
009180        MOVE ZEROS TO WS-CANT-SOCIOS-CON-GEN
009190        PERFORM 2210-VER-SOCIO-GEN-I THRU 2210-VER-SOCIO-GEN-F
009200                VARYING WS-IX2 FROM 1 BY 1
009210                UNTIL WS-IX2 > WS-CANT-SOCIOS
009220        COMPUTE WS-PJE-GENERO-CALC ROUNDED =
009230                (WS-CANT-SOCIOS-CON-GEN / WS-CANT-SOCIOS) * 100
009240        MOVE WS-PJE-GENERO-CALC TO WS-LIB-PJE-GENERO (IX-LIBRO)
009250     END-IF.
009260
009270 2200-CALC-GENERO-F. EXIT.
009280
009290*    UN SOCIO CUENTA UNA SOLA VEZ AUNQUE EL GENERO DEL LIBRO
009300*    APAREZCA REPETIDO EN SU LISTA DE GENEROS PREFERIDOS.
009310 2210-VER-SOCIO-GEN-I.
009320
009330     SET WS-ENCONTRO-GENERO TO WS-GENERO-NO-ENCONTRADO
009340     PERFORM 2211-VER-UN-GEN-I THRU 2211-VER-UN-GEN-F
009350             VARYING WS-IX3 FROM 1 BY 1
009360             UNTIL WS-IX3 > WS-SOC-CANT-GENEROS (WS-IX2)
009370             OR WS-GENERO-ENCONTRADO
009380     IF WS-GENERO-ENCONTRADO
009390        ADD 1 TO WS-CANT-SOCIOS-CON-GEN
009400     END-IF.
009410
009420 2210-VER-SOCIO-GEN-F. EXIT.
009430
009440*    COMPARA UN GENERO PREFERIDO DEL SOCIO CONTRA EL GENERO DEL
009450*    LIBRO EN EVALUACION.
009460 2211-VER-UN-GEN-I.
009470
009480     IF WS-SOC-GENERO (WS-IX2 WS-IX3) EQUAL
009490                       WS-LIB-GENERO (IX-LIBRO)
009500        SET WS-GENERO-ENCONTRADO TO TRUE
009510     END-IF.
009520
009530 2211-VER-UN-GEN-F. EXIT.
009540
009550*----------------------------------------------------------------
009560*    COMPONENTE 2: PREFERENCIA DE EXTENSION (0-100).
009570*    IDEAL = MEDIANA DE LA EXTENSION PREFERIDA DE LOS SOCIOS.
009580*----------------------------------------------------------------
009590 2300-CALC-EXTEN-I.
009600
009610     IF WS-CANT-SOCIOS EQUAL ZEROS
009620        MOVE 50.00 TO WS-LIB-PJE-EXTEN (IX-LIBRO)
009630     ELSE
009640        PERFORM 2310-MEDIANA-EXTEN-I THRU 2310-MEDIANA-EXTEN-F
009650        COMPUTE WS-DIFERENCIA-EXTEN =
009660           WS-LIB-EXTENSION (IX-LIBRO) - WS-MEDIANA-EXTEN
009670        IF WS-DIFERENCIA-EXTEN < ZEROS
009680           MULTIPLY WS-DIFERENCIA-EXTEN BY -1
009690                    GIVING WS-DIFERENCIA-EXTEN
009700        END-IF
009710        COMPUTE WS-PENALIDAD-EXTEN ROUNDED =
009720                WS-DIFERENCIA-EXTEN / 5
009730        COMPUTE WS-LIB-PJE-EXTEN (IX-LIBRO) ROUNDED =
009740                100 - WS-PENALIDAD-EXTEN
009750        IF WS-LIB-PJE-EXTEN (IX-LIBRO) < ZEROS
009760           MOVE ZEROS TO WS-LIB-PJE-EXTEN (IX-LIBRO)
009770        END-IF
009780     END-IF.
009790
009800 2300-CALC-EXTEN-F. EXIT.
009810
009820*----------------------------------------------------------------
009830*    LA TABLA DE SOCIOS SE ORDENA UNA UNICA VEZ POR EXTENSION
009840*    PREFERIDA (BUBBLE SORT) LA PRIMERA VEZ QUE SE NECESITA LA
009850*    MEDIANA; LAS LLAMADAS SIGUIENTES REUTILIZAN EL ORDEN.
009860*----------------------------------------------------------------
009870 2310-MEDIANA-EXTEN-I.
009880
009890     IF WS-MEDIANA-EXTEN EQUAL ZEROS
009900        PERFORM 2320-ORDENAR-SOCIOS-I THRU 2320-ORDENAR-SOCIOS-F
009910        DIVIDE WS-CANT-SOCIOS BY 2 GIVING WS-IX2
009920               REMAINDER WS-RESTO-PAR
009930        IF WS-RESTO-PAR EQUAL ZEROS
009940           COMPUTE WS-IX3 = WS-IX2 + 1
009950           COMPUTE WS-MEDIANA-EXTEN ROUNDED =
009960              (WS-SOC-EXTEN-PREF (WS-IX2) +
009970               WS-SOC-EXTEN-PREF (WS-IX3)) / 2
009980        ELSE
009990           COMPUTE WS-IX2 = (WS-CANT-SOCIOS + 1) / 2
010000           MOVE WS-SOC-EXTEN-PREF (WS-IX2) TO WS-MEDIANA-EXTEN
010010        END-IF
010020     END-IF.
010030
010040 2310-MEDIANA-EXTEN-F. EXIT.
010050
010060*    BUBBLE SORT CLASICO DEL TALLER: SE REPITEN PASADAS HASTA
010070*    UNA PASADA SIN INTERCAMBIOS.
010080 2320-ORDENAR-SOCIOS-I.
010090
010100     MOVE 'S' TO WS-SW-INTERCAMBIO
010110     PERFORM 2321-PASADA-SOCIOS-I THRU 2321-PASADA-SOCIOS-F
010120             UNTIL WS-NO-HUBO-INTERCAMBIO.
010130
010140 2320-ORDENAR-SOCIOS-F. EXIT.
010150
010160*    UNA PASADA COMPLETA DE COMPARACIONES ADYACENTES.
010170 2321-PASADA-SOCIOS-I.
010180
010190     SET WS-NO-HUBO-INTERCAMBIO TO TRUE
010200     PERFORM 2322-COMPARAR-SOCIOS-I THRU 2322-COMPARAR-SOCIOS-F
010210             VARYING WS-IX2 FROM 1 BY 1
010220             UNTIL WS-IX2 > WS-CANT-SOCIOS - 1.
010230
010240 2321-PASADA-SOCIOS-F. EXIT.
010250
010260*    INTERCAMBIA DOS EXTENSIONES PREFERIDAS ADYACENTES SI ESTAN
010270*    FUERA DE ORDEN; REUSA WS-DIFERENCIA-EXTEN COMO CAMPO PUENTE
010280*    PORQUE EN ESTE PUNTO DEL PROGRAMA AUN NO TIENE VALOR UTIL.
010290 2322-COMPARAR-SOCIOS-I.
010300
010310     IF WS-SOC-EXTEN-PREF (WS-IX2) >
010320        WS-SOC-EXTEN-PREF (WS-IX2 + 1)
010330        MOVE WS-SOC-EXTEN-PREF (WS-IX2)     TO WS-DIFERENCIA-EXTEN
010340        MOVE WS-SOC-EXTEN-PREF (WS-IX2 + 1) TO
010350                                  WS-SOC-EXTEN-PREF (WS-IX2)
010360        MOVE WS-DIFERENCIA-EXTEN TO
010370                                  WS-SOC-EXTEN-PREF (WS-IX2 + 1)
010380        SET WS-HUBO-INTERCAMBIO TO TRUE
010390     END-IF.
010400
010410 2322-COMPARAR-SOCIOS-F. EXIT.
010420
010430*----------------------------------------------------------------
010440*    COMPONENTE 3: INTERES DE UN SOCIO (SUGERENTE).
010450*----------------------------------------------------------------
010460 2400-CALC-INTERES-I.
010470
010480*    UN LIBRO SUGERIDO POR UN SOCIO CONCRETO VALE EL DOBLE DE
010490*    UNO SIN SUGERENTE (LIB-SOCIO-SUG EN CERO); NO IMPORTA
010500*    QUIEN LO HAYA SUGERIDO, SOLO QUE HAYA SUGERENTE.
010510     IF WS-LIB-SOCIO-SUG (IX-LIBRO) EQUAL ZEROS
010520        MOVE 50.00  TO WS-LIB-PJE-INTERES (IX-LIBRO)
010530     ELSE
010540        MOVE 100.00 TO WS-LIB-PJE-INTERES (IX-LIBRO)
010550     END-IF.
010560
010570 2400-CALC-INTERES-F. EXIT.
010580
010590*----------------------------------------------------------------
010600*    COMPONENTE 4: BONO DE DIVERSIDAD DE GENERO.
010610*----------------------------------------------------------------
010620 2500-CALC-DIVERS-I.
010630
010640     IF WS-CANT-HISTOR EQUAL ZEROS
010650        MOVE 100.00 TO WS-LIB-PJE-DIVERS (IX-LIBRO)
010660     ELSE
010670        SET WS-GENERO-NO-ENCONTRADO TO TRUE
010680        MOVE ZEROS TO WS-CANT-DESDE-LECTURA
010690        PERFORM 2510-BUSCAR-DIVERS-I THRU 2510-BUSCAR-DIVERS-F
010700                VARYING WS-IX2 FROM 1 BY 1
010710                UNTIL WS-IX2 > WS-CANT-HISTOR
010720                OR WS-GENERO-ENCONTRADO
010730*    ESCALA DE 3 NIVELES DEFINIDA POR LA COMISION DE LECTURA:
010740*    5 RONDAS O MAS SIN REPETIR GENERO = BONO PLENO; 3 O 4
010750*    RONDAS = BONO PARCIAL; MENOS DE 3 = SIN BONO. EN LA
010760*    PRACTICA, UN CONTEO DE 0 O 1 YA HABRIA SIDO DESCARTADO
010770*    POR EL FILTRO DE GENERO RECIENTE EN 2100-VER-ELEGIBLE-I,
010780*    PERO LA REGLA SE DEJA DEFINIDA PARA TODOS LOS VALORES.
010790        EVALUATE TRUE
010800           WHEN WS-GENERO-NO-ENCONTRADO
010810              MOVE 100.00 TO WS-LIB-PJE-DIVERS (IX-LIBRO)
010820           WHEN WS-CANT-DESDE-LECTURA >= 5
010830              MOVE 100.00 TO WS-LIB-PJE-DIVERS (IX-LIBRO)
010840           WHEN WS-CANT-DESDE-LECTURA >= 3
010850              MOVE  70.00 TO WS-LIB-PJE-DIVERS (IX-LIBRO)
010860           WHEN OTHER
010870              MOVE   0.00 TO WS-LIB-PJE-DIVERS (IX-LIBRO)
010880        END-EVALUATE
010890     END-IF.
010900
010910 2500-CALC-DIVERS-F. EXIT.
010920
010930*    RECORRE EL HISTORIAL (MAS RECIENTE PRIMERO) CONTANDO ROUNDS
010940*    HASTA ENCONTRAR EL MISMO GENERO O AGOTAR LA TABLA.
010950 2510-BUSCAR-DIVERS-I.
010960
010970     IF WS-HIS-GENERO (WS-IX2) EQUAL WS-LIB-GENERO (IX-LIBRO)
010980        SET WS-GENERO-ENCONTRADO TO TRUE
010990     ELSE
011000        ADD 1 TO WS-CANT-DESDE-LECTURA
011010     END-IF.
011020
011030 2510-BUSCAR-DIVERS-F. EXIT.
011040
011050*----------------------------------------------------------------
011060*    TOTAL PONDERADO: 40% GENERO + 20% EXTENSION + 30% INTERES
011070*    + 10% DIVERSIDAD, REDONDEADO A 2 DECIMALES.
011080*----------------------------------------------------------------
011090 2600-CALC-TOTAL-I.
011100
011110*    LOS CUATRO PESOS SUMAN 100% (40+20+30+10); SI LA COMISION
011120*    DE LECTURA CAMBIA LA PONDERACION, SE AJUSTA SOLO AQUI.
011130     COMPUTE WS-LIB-PJE-TOTAL (IX-LIBRO) ROUNDED =
011140        (WS-LIB-PJE-GENERO  (IX-LIBRO) * 0.4) +
011150        (WS-LIB-PJE-EXTEN   (IX-LIBRO) * 0.2) +
011160        (WS-LIB-PJE-INTERES (IX-LIBRO) * 0.3) +
011170        (WS-LIB-PJE-DIVERS  (IX-LIBRO) * 0.1).
011180
011190 2600-CALC-TOTAL-F. EXIT.
011200
011210*----------------------------------------------------------------
011220*    ORDENA LA TABLA DE LIBROS POR PUNTAJE TOTAL DESCENDENTE.
011230*    LOS NO ELEGIBLES QUEDAN AL FINAL (PUNTAJE FORZADO A -1).
011240*----------------------------------------------------------------
011250 3000-ORDENAR-I.
011260
011270     PERFORM 3010-DESCARTAR-NO-ELEG-I
011280             THRU 3010-DESCARTAR-NO-ELEG-F
011290             VARYING WS-IX1 FROM 1 BY 1
011300             UNTIL WS-IX1 > WS-CANT-LIBROS
011310
011320     MOVE 'S' TO WS-SW-INTERCAMBIO
011330     PERFORM 3020-PASADA-LIBROS-I THRU 3020-PASADA-LIBROS-F
011340             UNTIL WS-NO-HUBO-INTERCAMBIO.
011350
011360 3000-ORDENAR-F. EXIT.
011370
011380*    FUERZA EL PUNTAJE DE LOS LIBROS NO ELEGIBLES A -1 PARA QUE
011390*    EL ORDENAMIENTO LOS DEJE SIEMPRE AL FINAL DE LA TABLA.
011400 3010-DESCARTAR-NO-ELEG-I.
011410
011420     SET IX-LIBRO TO WS-IX1
011430     IF WS-LIB-NO-ELEGIBLE (IX-LIBRO)
011440        MOVE -1 TO WS-LIB-PJE-TOTAL (IX-LIBRO)
011450     END-IF.
011460
011470 3010-DESCARTAR-NO-ELEG-F. EXIT.
011480
011490*    UNA PASADA DEL BUBBLE SORT SOBRE LA TABLA DE LIBROS.
011500 3020-PASADA-LIBROS-I.
011510
011520     SET WS-NO-HUBO-INTERCAMBIO TO TRUE
011530     PERFORM 3030-COMPARAR-LIBROS-I THRU 3030-COMPARAR-LIBROS-F
011540             VARYING WS-IX1 FROM 1 BY 1
011550             UNTIL WS-IX1 > WS-CANT-LIBROS - 1.
011560
011570 3020-PASADA-LIBROS-F. EXIT.
011580
011590*    A IGUALDAD DE PUNTAJE NO SE FUERZA INTERCAMBIO (>
011600*    ESTRICTO), POR LO QUE EL ORDEN DE ENTRADA SE RESPETA COMO
011610*    CRITERIO DE DESEMPATE, TAL COMO PIDE LA REGLA DE NEGOCIO.
011620 3030-COMPARAR-LIBROS-I.
011630
011640     SET IX-LIBRO TO WS-IX1
011650     IF WS-LIB-PJE-TOTAL (IX-LIBRO) <
011660        WS-LIB-PJE-TOTAL (IX-LIBRO + 1)
011670        PERFORM 3040-INTERCAMBIAR-LIBRO-I
011680                THRU 3040-INTERCAMBIAR-LIBRO-F
011690        SET WS-HUBO-INTERCAMBIO TO TRUE
011700     END-IF.
011710
011720 3030-COMPARAR-LIBROS-F. EXIT.
011730
011740*    INTERCAMBIA DOS ENTRADAS COMPLETAS DE LA TABLA DE LIBROS
011750*    (TODOS LOS CAMPOS, NO SOLO EL PUNTAJE).
011760 3040-INTERCAMBIAR-LIBRO-I.
011770
011780     MOVE WS-LIB-ENT (IX-LIBRO)     TO WS-LIB-ENT-AUX
011790     MOVE WS-LIB-ENT (IX-LIBRO + 1) TO WS-LIB-ENT (IX-LIBRO)
011800     MOVE WS-LIB-ENT-AUX            TO WS-LIB-ENT (IX-LIBRO + 1).
011810
011820 3040-INTERCAMBIAR-LIBRO-F. EXIT.
011830
011840*----------------------------------------------------------------
011850*    GRABA EL ARCHIVO DE SALIDA Y EL REPORTE IMPRESO CON LAS
011860*    N MEJORES RECOMENDACIONES.
011870*----------------------------------------------------------------
011880 4000-GRABAR-SALIDA-I.
011890
011900     PERFORM 4100-IMPRIMIR-ENCABEZ-I THRU 4100-IMPRIMIR-ENCABEZ-F
011910
011920     IF WS-CANT-ELEGIBLES EQUAL ZEROS
011930        WRITE REG-SALIDA-LISTA FROM WS-LINEA-SIN-ELEGIBLES
011940                               AFTER 1
011950     ELSE
011960        IF WS-CANT-ELEGIBLES < WS-TOPE-N-RECOM
011970           MOVE WS-CANT-ELEGIBLES TO WS-CANT-A-GRABAR
011980        ELSE
011990           MOVE WS-TOPE-N-RECOM   TO WS-CANT-A-GRABAR
012000        END-IF
012010        PERFORM 4200-GRABAR-RANGO-I THRU 4200-GRABAR-RANGO-F
012020                VARYING WS-IX1 FROM 1 BY 1
012030                UNTIL WS-IX1 > WS-CANT-A-GRABAR
012040     END-IF.
012050
012060 4000-GRABAR-SALIDA-F. EXIT.
012070
012080*----------------------------------------------------------------
012090*    ENCABEZADO DE UNICA PAGINA DEL REPORTE (EL LISTADO NO
012100*    ARMA SALTO DE PAGINA POR RONDA; SIEMPRE SALE EN UNA HOJA).
012110*    MUESTRA EL CONTEXTO QUE EXPLICA POR QUE ALGUNOS LIBROS
012120*    QUEDARON FUERA DEL RANKING (GENEROS RECIENTES Y VETADOS),
012130*    A PEDIDO DE LA COMISION DE LECTURA.
012140*----------------------------------------------------------------
012150 4100-IMPRIMIR-ENCABEZ-I.
012160
012170     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAG
012180     ADD 1 TO WS-CUENTA-PAGINA
012190     MOVE ZEROS TO WS-CUENTA-LINEA
012200
012210*    SI NO HUBO HISTORIAL AUN NO HAY GENEROS RECIENTES QUE
012220*    EXCLUIR; LOS CAMPOS QUEDAN EN BLANCO Y ASI SE IMPRIMEN.
012230     IF WS-ULT-GENERO-1 NOT EQUAL SPACES
012240        MOVE WS-ULT-GENERO-1 TO WS-CTX-GEN-1
012250        MOVE WS-ULT-GENERO-2 TO WS-CTX-GEN-2
012260     END-IF
012270
012280*    LA LINEA DE VETOS MUESTRA A LO SUMO 5 GENEROS (EL ANCHO
012290*    DE LINEA DEL REPORTE NO DA PARA MAS); SI HAY MAS DE 5
012300*    VETOS VIGENTES EN LA RONDA, LOS RESTANTES NO SE LISTAN
012310*    PERO SIGUEN APLICANDO AL FILTRO DE ELEGIBILIDAD.
012320     MOVE SPACES TO WS-CTX-VETO-SLOT (1) WS-CTX-VETO-SLOT (2)
012330                    WS-CTX-VETO-SLOT (3) WS-CTX-VETO-SLOT (4)
012340                    WS-CTX-VETO-SLOT (5)
012350     IF WS-CANT-VETADOS EQUAL ZEROS
012360        MOVE 'NINGUNO' TO WS-CTX-VETO-SLOT (1)
012370     ELSE
012380        IF WS-CANT-VETADOS < 5
012390           MOVE WS-CANT-VETADOS TO WS-IX-TOPE
012400        ELSE
012410           MOVE 5 TO WS-IX-TOPE
012420        END-IF
012430        PERFORM 4110-ARMAR-VETO-TXT-I THRU 4110-ARMAR-VETO-TXT-F
012440                VARYING WS-IX2 FROM 1 BY 1
012450                UNTIL WS-IX2 > WS-IX-TOPE
012460     END-IF
012470
012480*    TITULO, PIE DE PAGINA, LINEA DE CONTEXTO Y ENCABEZADO DE
012490*    COLUMNAS, EN ESE ORDEN, TAL COMO LOS ESPERA EL OPERADOR
012500*    QUE ARCHIVA EL LISTADO PARA LA COMISION DE LECTURA.
012510     WRITE REG-SALIDA-LISTA FROM WS-TITULO-1     AFTER PAGE
012520     WRITE REG-SALIDA-LISTA FROM WS-TITULO-2     AFTER 1
012530     WRITE REG-SALIDA-LISTA FROM WS-LINE         AFTER 1
012540     WRITE REG-SALIDA-LISTA FROM WS-LINEA-CONTEXTO-1 AFTER 1
012550     WRITE REG-SALIDA-LISTA FROM WS-LINEA-CONTEXTO-2 AFTER 1
012560     WRITE REG-SALIDA-LISTA FROM WS-LINE2        AFTER 1
012570     WRITE REG-SALIDA-LISTA FROM WS-ENCAB-COLUMNAS-1 AFTER 1
012580     WRITE REG-SALIDA-LISTA FROM WS-LINE2        AFTER 1.
012590
012600 4100-IMPRIMIR-ENCABEZ-F. EXIT.
012610
012620*    UN GENERO VETADO POR VEZ, EN EL ORDEN EN QUE QUEDO
012630*    CARGADO EN LA TABLA DE VETOS DE LA RONDA ACTUAL.
012640 4110-ARMAR-VETO-TXT-I.
012650
012660     MOVE WS-GENERO-VETADO (WS-IX2)
012670               TO WS-CTX-VETO-SLOT (WS-IX2).
012680
012690 4110-ARMAR-VETO-TXT-F. EXIT.
012700
012710*----------------------------------------------------------------
012720*    GRABA UN RENGLON DEL ARCHIVO DE SALIDA (RECOM) Y SU
012730*    EQUIVALENTE IMPRESO, PARA UNO DE LOS N MEJORES LIBROS.
012740*    LOS DOS SE ARMAN JUNTOS PORQUE COMPARTEN LOS MISMOS
012750*    CAMPOS FUENTE DE LA TABLA DE LIBROS.
012760*----------------------------------------------------------------
012770 4200-GRABAR-RANGO-I.
012780
012790     SET IX-LIBRO TO WS-IX1
012800     MOVE WS-IX1 TO REC-RANGO
012810                    WD-RANGO
012820     MOVE WS-LIB-CODIGO      (IX-LIBRO) TO REC-CODLIBRO
012830     MOVE WS-LIB-TITULO      (IX-LIBRO) TO REC-TITULO
012840                                             WD-TITULO
012850     MOVE WS-LIB-GENERO      (IX-LIBRO) TO REC-GENERO
012860                                             WD-GENERO
012870     MOVE WS-LIB-EXTENSION   (IX-LIBRO) TO REC-EXTENSION
012880                                             WD-PAGINAS
012890     MOVE WS-LIB-PJE-TOTAL   (IX-LIBRO) TO REC-PUNTAJE-TOTAL
012900                                             WD-PUNTAJE-TOTAL
012910     MOVE WS-LIB-PJE-GENERO  (IX-LIBRO) TO REC-PUNTAJE-GENERO
012920                                             WD-PJE-GENERO
012930     MOVE WS-LIB-PJE-EXTEN   (IX-LIBRO) TO REC-PUNTAJE-EXTENSION
012940                                             WD-PJE-EXTEN
012950     MOVE WS-LIB-PJE-INTERES (IX-LIBRO) TO REC-PUNTAJE-INTERES
012960                                             WD-PJE-INTERES
012970     MOVE WS-LIB-PJE-DIVERS  (IX-LIBRO) TO REC-PUNTAJE-DIVERSIDAD
012980                                             WD-PJE-DIVERS
012990
013000     WRITE REG-SALIDA-RECOM FROM REG-RECOMENDACION
013010     IF FS-RECOM IS NOT EQUAL '00'
013020        DISPLAY '* ERROR EN WRITE RECOM = ' FS-RECOM
013030        MOVE 9999 TO RETURN-CODE
013040     END-IF
013050
013060     WRITE REG-SALIDA-LISTA FROM WS-DETALLE-RECOM AFTER 1
013070     ADD 1 TO WS-CUENTA-LINEA.
013080
013090 4200-GRABAR-RANGO-F. EXIT.
013100
013110*----------------------------------------------------------------
013120*    TOTALES DE CONTROL PARA EL OPERADOR (NO VAN AL LISTADO
013130*    IMPRESO); PERMITEN CUADRAR LA CORRIDA CONTRA LOS ARCHIVOS
013140*    DE ENTRADA SI SE RECLAMA UNA DIFERENCIA.
013150 9999-FINAL-I.
013160
013170     DISPLAY '_____________________________________________'
013180     DISPLAY 'RONDA PROCESADA        : ' WS-RONDA-ACTUAL
013190     DISPLAY 'SOCIOS CARGADOS        : ' WS-CANT-SOCIOS
013200     DISPLAY 'LIBROS EN EL POZO      : ' WS-CANT-LIBROS
013210     DISPLAY 'LIBROS ELEGIBLES       : ' WS-CANT-ELEGIBLES
013220     DISPLAY 'RECOMENDACIONES EMITIDAS: ' WS-CANT-A-GRABAR
013230
013240     CLOSE SOCIOS LIBROS HISTOR VETOS RECOM LISTADO.
013250
013260 9999-FINAL-F. EXIT.
