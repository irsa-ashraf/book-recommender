000100******************************************************************
000110* DCLGEN TABLE(CLUBLECT.TBRECOM)                                 *
000120*        LIBRARY(SYSTEM.CLUBLECT.COPYLIB(TBRECOM))               *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(REC-)                                             *
000160*        QUOTE                                                   *
000170*        COLSUFFIX(YES)                                          *
000180* ... ES EL COMANDO DCLGEN QUE GENERO EL SIGUIENTE LAYOUT        *
000190******************************************************************
000200*    LAYOUT SALIDA DE RECOMENDACIONES (TOP-N)                    *
000210*    LARGO DE REGISTRO = 95 BYTES                                 *
000220******************************************************************
000230 01  REG-RECOMENDACION.
000240*    POSICION RELATIVA (001:002) POSICION EN EL RANKING (1..N)
000250     03  REC-RANGO           PIC 9(02)    VALUE ZEROS.
000260*    POSICION RELATIVA (003:004) LIBRO RECOMENDADO
000270     03  REC-CODLIBRO        PIC 9(04)    VALUE ZEROS.
000280*    POSICION RELATIVA (007:040) TITULO
000290     03  REC-TITULO          PIC X(40)    VALUE SPACES.
000300*    POSICION RELATIVA (047:020) GENERO
000310     03  REC-GENERO          PIC X(20)    VALUE SPACES.
000320*    POSICION RELATIVA (067:004) CANTIDAD DE PAGINAS
000330     03  REC-EXTENSION       PIC 9(04)    VALUE ZEROS.
000340*    POSICION RELATIVA (071:005) PUNTAJE TOTAL PONDERADO (0-100)
000350     03  REC-PUNTAJE-TOTAL   PIC 9(03)V99 VALUE ZEROS.
000360*    POSICION RELATIVA (076:020) DESGLOSE POR COMPONENTE, EN EL
000370*    MISMO ORDEN QUE SE MUESTRAN EN EL REPORTE (GENERO, EXTEN-
000380*    SION, INTERES, DIVERSIDAD)
000390     03  REC-TB-COMPONENTE OCCURS 4 TIMES
000400                       INDEXED BY IX-REC-COMPONENTE.
000410         05  REC-PUNTAJE-COMP PIC 9(03)V99 VALUE ZEROS.
000420*
000430*    REDEFINICION DE USO INTERNO: PERMITE DIRIGIRSE A CADA
000440*    COMPONENTE POR SU NOMBRE AL ARMAR LA LINEA DE DETALLE DEL
000450*    REPORTE EN PGMCLREC, SIN PERDER LA VISION TABULAR ANTERIOR.
000460     03  REC-COMPONENTES REDEFINES REC-TB-COMPONENTE.
000470         05  REC-PUNTAJE-GENERO      PIC 9(03)V99.
000480         05  REC-PUNTAJE-EXTENSION   PIC 9(03)V99.
000490         05  REC-PUNTAJE-INTERES     PIC 9(03)V99.
000500         05  REC-PUNTAJE-DIVERSIDAD  PIC 9(03)V99.
