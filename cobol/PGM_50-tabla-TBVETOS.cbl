000100******************************************************************
000110* DCLGEN TABLE(CLUBLECT.TBVETOS)                                 *
000120*        LIBRARY(SYSTEM.CLUBLECT.COPYLIB(TBVETOS))               *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(VET-)                                             *
000160*        QUOTE                                                   *
000170*        COLSUFFIX(YES)                                          *
000180* ... ES EL COMANDO DCLGEN QUE GENERO EL SIGUIENTE LAYOUT        *
000190******************************************************************
000200*    LAYOUT VETO DE GENERO POR RONDA                             *
000210*    LARGO DE REGISTRO = 28 BYTES                                 *
000220*    A LO SUMO UN VETO POR SOCIO Y RONDA; EL REGISTRO MAS        *
000230*    RECIENTE PARA UN MISMO SOCIO+RONDA REEMPLAZA AL ANTERIOR    *
000240******************************************************************
000250 01  REG-VETO.
000260*    POSICION RELATIVA (001:004) SOCIO QUE REGISTRA EL VETO
000270     03  VET-SOCIO           PIC 9(04)    VALUE ZEROS.
000280*    POSICION RELATIVA (005:004) RONDA A LA QUE APLICA EL VETO
000290     03  VET-RONDA           PIC 9(04)    VALUE ZEROS.
000300*    POSICION RELATIVA (009:020) GENERO VETADO
000310     03  VET-GENERO          PIC X(20)    VALUE SPACES.
