000100******************************************************************
000110* DCLGEN TABLE(CLUBLECT.TBLIBROS)                                *
000120*        LIBRARY(SYSTEM.CLUBLECT.COPYLIB(TBLIBROS))              *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(LIB-)                                             *
000160*        QUOTE                                                   *
000170*        COLSUFFIX(YES)                                          *
000180* ... ES EL COMANDO DCLGEN QUE GENERO EL SIGUIENTE LAYOUT        *
000190******************************************************************
000200*    LAYOUT LIBRO DEL POZO DE CANDIDATOS                         *
000210*    LARGO DE REGISTRO = 122 BYTES                                *
000220******************************************************************
000230 01  REG-LIBRO.
000240*    POSICION RELATIVA (001:004) NUMERO DE LIBRO (UNICO)
000250     03  LIB-CODIGO          PIC 9(04)    VALUE ZEROS.
000260*    POSICION RELATIVA (005:040) TITULO
000270     03  LIB-TITULO          PIC X(40)    VALUE SPACES.
000280*    POSICION RELATIVA (045:030) AUTOR
000290     03  LIB-AUTOR           PIC X(30)    VALUE SPACES.
000300*    POSICION RELATIVA (075:020) GENERO
000310*    EL LITERAL 'UNSPECIFIED' INDICA GENERO SIN ASIGNAR
000320     03  LIB-GENERO          PIC X(20)    VALUE SPACES.
000330         88  LIB-GENERO-INDEFINIDO
000340                             VALUE 'UNSPECIFIED         '.
000350*    POSICION RELATIVA (095:004) CANTIDAD DE PAGINAS
000360     03  LIB-EXTENSION       PIC 9(04)    VALUE ZEROS.
000370*    POSICION RELATIVA (099:004) SOCIO QUE SUGIRIO EL LIBRO
000380*    0000 = SIN SUGERENTE
000390     03  LIB-SOCIO-SUG       PIC 9(04)    VALUE ZEROS.
000400         88  LIB-SIN-SUGERENTE
000410                             VALUE ZEROS.
000420*    POSICION RELATIVA (103:020) NOMBRE DEL SOCIO SUGERENTE
000430*    (BLANCO SI LIB-SIN-SUGERENTE)
000440     03  LIB-NOMBRE-SUG      PIC X(20)    VALUE SPACES.
000450*
000460*    REDEFINICION DE USO INTERNO: PERMITE COMPARAR DE UN SOLO
000470*    GOLPE EL BLOQUE "QUIEN LO SUGIRIO" AL FORMATEAR EL REPORTE
000480*    DE RECOMENDACIONES EN PGMCLREC.
000490     03  LIB-BLOQUE-SUG REDEFINES LIB-NOMBRE-SUG.
000500         05  LIB-NOMBRE-SUG-INIC PIC X(01).
000510         05  FILLER              PIC X(19).
