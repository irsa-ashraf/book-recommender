000100******************************************************************
000110* DCLGEN TABLE(CLUBLECT.TBHISTOR)                                *
000120*        LIBRARY(SYSTEM.CLUBLECT.COPYLIB(TBHISTOR))              *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(HIS-)                                             *
000160*        QUOTE                                                   *
000170*        COLSUFFIX(YES)                                          *
000180* ... ES EL COMANDO DCLGEN QUE GENERO EL SIGUIENTE LAYOUT        *
000190******************************************************************
000200*    LAYOUT HISTORIAL DE LECTURAS DEL CLUB                       *
000210*    LARGO DE REGISTRO = 68 BYTES                                 *
000220*    LOS REGISTROS LLEGAN ORDENADOS POR RONDA DESCENDENTE        *
000230*    (LA RONDA MAS RECIENTE PRIMERO)                              *
000240******************************************************************
000250 01  REG-HISTORIAL.
000260*    POSICION RELATIVA (001:004) LIBRO LEIDO
000270     03  HIS-CODLIBRO        PIC 9(04)    VALUE ZEROS.
000280*    POSICION RELATIVA (005:004) RONDA EN QUE SE LEYO
000290     03  HIS-RONDA           PIC 9(04)    VALUE ZEROS.
000300*    POSICION RELATIVA (009:020) GENERO DEL LIBRO LEIDO
000310     03  HIS-GENERO          PIC X(20)    VALUE SPACES.
000320*    POSICION RELATIVA (029:040) TITULO DEL LIBRO LEIDO
000330     03  HIS-TITULO          PIC X(40)    VALUE SPACES.
