000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCLGEN.
000120 AUTHOR.        H TORRES ALEGRE.
000130 INSTALLATION.  CLUB DE LECTURA - CENTRO DE COMPUTOS.
000140 DATE-WRITTEN.  02/09/1993.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - AREA SOCIOS.
000170******************************************************************
000180*    PGMCLGEN - SUGERIDOR DE GENERO POR PALABRAS CLAVE           *
000190*    ===================================================         *
000200*    RECORRE EL POZO DE LIBROS Y, PARA CADA LIBRO SIN GENERO     *
000210*    ASIGNADO (GENERO = 'UNSPECIFIED'), BUSCA PALABRAS CLAVE     *
000220*    DE UNA TABLA DE 10 GENEROS EN EL TITULO Y EL AUTOR, Y       *
000230*    EMITE UNA LINEA CON EL GENERO SUGERIDO POR EL RECUENTO      *
000240*    MAS ALTO.  NO ACTUALIZA EL ARCHIVO DE LIBROS; LA CARGA      *
000250*    DEL GENERO SUGERIDO EN LA MAESTRA ES TAREA MANUAL.          *
000260******************************************************************
000270*    HISTORIAL DE MODIFICACIONES                                 *
000280*    ---------------------------                                 *
000290*    02/09/1993 HTA SOLIC.0589 PRIMERA VERSION DEL PROGRAMA,     *
000300*               DERIVADO DE LA NECESIDAD DE PGMCLREC DE CONTAR   *
000310*               CON GENERO PARA TODOS LOS LIBROS DEL POZO.       *
000320*    30/11/1994 HTA SOLIC.0631 AGREGA LOS GENEROS "TERROR" Y     *
000330*               "NO FICCION" A LA TABLA (ANTES SOLO 8).          *
000340*    14/12/1998 MSN SOLIC.0804 REVISION AMBITO 2000: EL          *
000350*               PROGRAMA NO USA FECHAS DE 2 DIGITOS. SIN         *
000360*               CAMBIOS DE CODIGO.                               *
000370*    19/05/2003 DLF SOLIC.1029 LA PALABRA "LESSONS" APARECIA     *
000380*               SOLO EN NO-FICCION; SE AGREGA TAMBIEN A          *
000390*               FICCION HISTORICA POR PEDIDO DE LA BIBLIOTECA.   *
000400*    08/08/2007 DLF SOLIC.1161 CORRIGE EL DESEMPATE PARA QUE     *
000410*               RESPETE EL ORDEN DE LA TABLA DE GENEROS Y NO     *
000420*               EL ORDEN DE CARGA DE LAS PALABRAS ENCONTRADAS.   *
000430*    19/02/2020 NBR SOLIC.1410 HABIA DOS PARRAFOS 2100- (ARMAR-  *
000440*               TEXTO Y BUSCAR-PALABRA); SE RENUMERA EL SEGUNDO *
000450*               A 2230-BUSCAR-PALABRA-I/F PARA NO DUPLICAR EL   *
000460*               PREFIJO DE SECCION. SIN CAMBIO DE LOGICA.       *
000470*    03/09/2021 NBR SOLIC.1422 SE AMPLIAN LOS COMENTARIOS DE    *
000480*               ESTE PROGRAMA (LAYOUT DE ENTRADA Y PARRAFOS) A  *
000490*               PEDIDO DEL AREA DE CALIDAD, MISMO PEDIDO QUE EN *
000500*               PGMCLREC (SOLIC.1422).                          *
000510*    11/01/2022 NBR SOLIC.1431 QUITA DE SPECIAL-NAMES LAS       *
000520*               CLAUSULAS TOP-OF-FORM/CLASE-ALFA/UPSI-0, QUE NO *
000530*               SE USABAN EN NINGUN PARRAFO, MISMO PEDIDO QUE   *
000540*               EN PGMCLREC Y PGMCLHIS (SOLIC.1431).            *
000550******************************************************************
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT LIBROS  ASSIGN DDLIBROS
000610     FILE STATUS IS FS-LIBROS.
000620
000630     SELECT GENSUG  ASSIGN DDGENSUG
000640     FILE STATUS IS FS-GENSUG.
000650
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  LIBROS
000710     BLOCK CONTAINS 0 RECORDS
000720     RECORDING MODE IS F.
000730 01  REG-ENTRADA-LIBRO      PIC X(122).
000740
000750 FD  GENSUG
000760     BLOCK CONTAINS 0 RECORDS
000770     RECORDING MODE IS F.
000780 01  REG-SALIDA-GENSUG      PIC X(132).
000790
000800 WORKING-STORAGE SECTION.
000810*=======================*
000820 77  FILLER  PIC X(30) VALUE '* INICIO WORKING-STORAGE PGM *'.
000830
000840*----------- ARCHIVOS -------------------------------------------
000850 77  FS-LIBROS                PIC XX      VALUE SPACES.
000860 77  FS-GENSUG                PIC XX      VALUE SPACES.
000870
000880 77  WS-FIN-CARGA             PIC X       VALUE 'N'.
000890     88  WS-FIN-CARGA-SI                  VALUE 'S'.
000900     88  WS-FIN-CARGA-NO                  VALUE 'N'.
000910
000920*----------- SUBINDICES Y CONTADORES DE TRABAJO (COMP) -----------
000930 77  WS-IX1                   PIC S9(4) COMP VALUE ZEROS.
000940 77  WS-IX2                   PIC S9(4) COMP VALUE ZEROS.
000950 77  WS-CANT-LIBROS-LEIDOS    PIC S9(4) COMP VALUE ZEROS.
000960 77  WS-CANT-SIN-GENERO       PIC S9(4) COMP VALUE ZEROS.
000970 77  WS-CANT-CLASIFICADOS     PIC S9(4) COMP VALUE ZEROS.
000980 77  WS-IX-GENERO-GANADOR     PIC S9(4) COMP VALUE ZEROS.
000990 77  WS-CONT-OCURR            PIC S9(4) COMP VALUE ZEROS.
001000 77  WS-CONT-MAYOR            PIC S9(4) COMP VALUE ZEROS.
001010
001020*----------- TABLA DE CONVERSION A MAYUSCULAS --------------------
001030 77  WS-MINUSCULAS  PIC X(26)
001040              VALUE 'abcdefghijklmnopqrstuvwxyz'.
001050 77  WS-MAYUSCULAS  PIC X(26)
001060              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001070
001080*----------- TABLA DE NOMBRES DE GENERO (ORDEN DE DESEMPATE) -----
001090 01  WS-TB-GENERO-NOM-INIC.
001100     05  FILLER  PIC X(20) VALUE 'FANTASY             '.
001110     05  FILLER  PIC X(20) VALUE 'SCIENCE FICTION     '.
001120     05  FILLER  PIC X(20) VALUE 'MYSTERY             '.
001130     05  FILLER  PIC X(20) VALUE 'THRILLER            '.
001140     05  FILLER  PIC X(20) VALUE 'HISTORICAL FICTION  '.
001150     05  FILLER  PIC X(20) VALUE 'CONTEMPORARY FICTION'.
001160     05  FILLER  PIC X(20) VALUE 'ROMANCE             '.
001170     05  FILLER  PIC X(20) VALUE 'HORROR              '.
001180     05  FILLER  PIC X(20) VALUE 'LITERARY FICTION    '.
001190     05  FILLER  PIC X(20) VALUE 'NON-FICTION         '.
001200*
001210*    REDEFINICION: TABLA DE 10 GENEROS EN EL MISMO ORDEN QUE
001220*    DEFINE EL DESEMPATE DE EMPATES (BUSINESS RULES, PGMCLGEN).
001230 01  WS-TB-GENERO-NOM REDEFINES WS-TB-GENERO-NOM-INIC.
001240     05  WS-GEN-NOMBRE OCCURS 10 TIMES
001250                       INDEXED BY IX-GENERO
001260                       PIC X(20).
001270
001280 77  WS-GEN-CONTEO-1          PIC S9(3) COMP VALUE ZEROS.
001290 01  WS-TB-GENERO-CONTEO.
001300     05  WS-GEN-CONTEO OCCURS 10 TIMES
001310                       INDEXED BY IX-GEN-CTA
001320                       PIC S9(3) COMP.
001330
001340*----------- TABLA DE PALABRAS CLAVE (59 ENTRADAS) ---------------
001350*    CADA ENTRADA: 2 DIGITOS DE GENERO (1-10, SEGUN LA TABLA DE
001360*    NOMBRES DE ARRIBA), 2 DIGITOS DE LARGO DE LA PALABRA Y LA
001370*    PALABRA EN MAYUSCULAS, RELLENA CON BLANCOS A 20 POSICIONES.
001380 01  WS-TB-PALABRA-INIC.
001390     05  FILLER  PIC X(24) VALUE '0105MAGIC               '.
001400     05  FILLER  PIC X(24) VALUE '0106DRAGON              '.
001410     05  FILLER  PIC X(24) VALUE '0106WIZARD              '.
001420     05  FILLER  PIC X(24) VALUE '0105WITCH               '.
001430     05  FILLER  PIC X(24) VALUE '0107FANTASY             '.
001440     05  FILLER  PIC X(24) VALUE '0105REALM               '.
001450     05  FILLER  PIC X(24) VALUE '0107ENCHANT             '.
001460     05  FILLER  PIC X(24) VALUE '0108SORCERER            '.
001470     05  FILLER  PIC X(24) VALUE '0103FAE                 '.
001480     05  FILLER  PIC X(24) VALUE '0108BASILISK            '.
001490     05  FILLER  PIC X(24) VALUE '0107ALCHEMY             '.
001500     05  FILLER  PIC X(24) VALUE '0109BEWITCHED           '.
001510     05  FILLER  PIC X(24) VALUE '0206SCI-FI              '.
001520     05  FILLER  PIC X(24) VALUE '0205SPACE               '.
001530     05  FILLER  PIC X(24) VALUE '0207STATION             '.
001540     05  FILLER  PIC X(24) VALUE '0206FUTURE              '.
001550     05  FILLER  PIC X(24) VALUE '0210ATMOSPHERE          '.
001560     05  FILLER  PIC X(24) VALUE '0208MISTBORN            '.
001570     05  FILLER  PIC X(24) VALUE '0306MURDER              '.
001580     05  FILLER  PIC X(24) VALUE '0309DETECTIVE           '.
001590     05  FILLER  PIC X(24) VALUE '0304CLUE                '.
001600     05  FILLER  PIC X(24) VALUE '0307MYSTERY             '.
001610     05  FILLER  PIC X(24) VALUE '0307SUSPECT             '.
001620     05  FILLER  PIC X(24) VALUE '0313INVESTIGATION       '.
001630     05  FILLER  PIC X(24) VALUE '0404DARK                '.
001640     05  FILLER  PIC X(24) VALUE '0404LIES                '.
001650     05  FILLER  PIC X(24) VALUE '0405LYING               '.
001660     05  FILLER  PIC X(24) VALUE '0406SECRET              '.
001670     05  FILLER  PIC X(24) VALUE '0406SHADOW              '.
001680     05  FILLER  PIC X(24) VALUE '0409VANISHING           '.
001690     05  FILLER  PIC X(24) VALUE '0503WAR                 '.
001700     05  FILLER  PIC X(24) VALUE '0506EMPIRE              '.
001710     05  FILLER  PIC X(24) VALUE '0507HISTORY             '.
001720     05  FILLER  PIC X(24) VALUE '0507LESSONS             '.
001730     05  FILLER  PIC X(24) VALUE '0504PAST                '.
001740     05  FILLER  PIC X(24) VALUE '0513RAVEN SCHOLAR       '.
001750     05  FILLER  PIC X(24) VALUE '0606MODERN              '.
001760     05  FILLER  PIC X(24) VALUE '0612CONTEMPORARY        '.
001770     05  FILLER  PIC X(24) VALUE '0614NEVER TOLD YOU      '.
001780     05  FILLER  PIC X(24) VALUE '0606LOVERS              '.
001790     05  FILLER  PIC X(24) VALUE '0606BEAUTY              '.
001800     05  FILLER  PIC X(24) VALUE '0704LOVE                '.
001810     05  FILLER  PIC X(24) VALUE '0704KISS                '.
001820     05  FILLER  PIC X(24) VALUE '0705HEART               '.
001830     05  FILLER  PIC X(24) VALUE '0706LOVERS              '.
001840     05  FILLER  PIC X(24) VALUE '0704MATE                '.
001850     05  FILLER  PIC X(24) VALUE '0806HORROR              '.
001860     05  FILLER  PIC X(24) VALUE '0804DARK                '.
001870     05  FILLER  PIC X(24) VALUE '0805BLOOD               '.
001880     05  FILLER  PIC X(24) VALUE '0805DEATH               '.
001890     05  FILLER  PIC X(24) VALUE '0806DAMNED              '.
001900     05  FILLER  PIC X(24) VALUE '0907PICTURE             '.
001910     05  FILLER  PIC X(24) VALUE '0906DORIAN              '.
001920     05  FILLER  PIC X(24) VALUE '0905KAFKA               '.
001930     05  FILLER  PIC X(24) VALUE '0909STEINBECK           '.
001940     05  FILLER  PIC X(24) VALUE '0905WILDE               '.
001950     05  FILLER  PIC X(24) VALUE '1006ADVICE              '.
001960     05  FILLER  PIC X(24) VALUE '1011UNSOLICITED         '.
001970     05  FILLER  PIC X(24) VALUE '1007LESSONS             '.
001980*
001990*    REDEFINICION: TABLA DE PALABRAS CLAVE POR GENERO EN FORMA
002000*    DE ENTRADAS FIJAS, USADA POR 2230-BUSCAR-PALABRA-I/F.
002010 01  WS-TB-PALABRA REDEFINES WS-TB-PALABRA-INIC.
002020     05  WS-PAL-ENT OCCURS 59 TIMES
002030                    INDEXED BY IX-PALABRA.
002040         10  WS-PAL-GENERO-IX    PIC 9(02).
002050         10  WS-PAL-LARGO        PIC 9(02).
002060         10  WS-PAL-TEXTO        PIC X(20).
002070
002080*//////////// COPY TBLIBROS (LAYOUT DE ENTRADA) ////////////////
002090 01  REG-LIBRO.
002100*    POSICION RELATIVA (001:004) NUMERO DE LIBRO (UNICO)
002110     03  LIB-CODIGO          PIC 9(04)    VALUE ZEROS.
002120*    POSICION RELATIVA (005:040) TITULO
002130     03  LIB-TITULO          PIC X(40)    VALUE SPACES.
002140*    POSICION RELATIVA (045:030) AUTOR
002150     03  LIB-AUTOR           PIC X(30)    VALUE SPACES.
002160*    POSICION RELATIVA (075:020) GENERO; ESTE PROGRAMA SOLO
002170*    PROCESA LOS LIBROS CON LIB-GENERO-INDEFINIDO ACTIVO.
002180     03  LIB-GENERO          PIC X(20)    VALUE SPACES.
002190         88  LIB-GENERO-INDEFINIDO
002200                             VALUE 'UNSPECIFIED         '.
002210*    POSICION RELATIVA (095:004) CANTIDAD DE PAGINAS (NO SE
002220*    USA EN ESTE PROGRAMA, SE TRAE POR COMPLETAR EL LAYOUT)
002230     03  LIB-EXTENSION       PIC 9(04)    VALUE ZEROS.
002240*    POSICION RELATIVA (099:004) SOCIO QUE SUGIRIO EL LIBRO
002250     03  LIB-SOCIO-SUG       PIC 9(04)    VALUE ZEROS.
002260         88  LIB-SIN-SUGERENTE
002270                             VALUE ZEROS.
002280*    POSICION RELATIVA (103:020) NOMBRE DEL SOCIO SUGERENTE
002290     03  LIB-NOMBRE-SUG      PIC X(20)    VALUE SPACES.
002300     03  LIB-BLOQUE-SUG REDEFINES LIB-NOMBRE-SUG.
002310         05  LIB-NOMBRE-SUG-INIC PIC X(01).
002320         05  FILLER              PIC X(19).
002330*//////////////////////////////////////////////////////////////
002340
002350*----------- TEXTO DE BUSQUEDA (TITULO + AUTOR EN MAYUSCULAS) ----
002360*    ARMADO POR 2100-ARMAR-TEXTO-I CON TITULO Y AUTOR EN
002370*    MAYUSCULAS; 2230-BUSCAR-PALABRA-I LO RECORRE EN BUSCA DE
002380*    LAS PALABRAS CLAVE DE CADA GENERO.
002390 01  WS-TEXTO-BUSQUEDA.
002400     05  WS-TXT-TITULO        PIC X(40)   VALUE SPACES.
002410     05  WS-TXT-SEPARADOR     PIC X(01)   VALUE SPACE.
002420     05  WS-TXT-AUTOR         PIC X(30)   VALUE SPACES.
002430*
002440*    REDEFINICION DE USO INTERNO: SE USA COMO CAMPO UNICO DE 71
002450*    POSICIONES AL EJECUTAR INSPECT ... CONVERTING Y AL BUSCAR
002460*    LAS PALABRAS CLAVE POR REFERENCE MODIFICATION.
002470 01  WS-TEXTO-BUSQUEDA-BLOQUE REDEFINES WS-TEXTO-BUSQUEDA
002480                              PIC X(71).
002490
002500*----------- IMPRESION -------------------------------------------
002510 77  WS-CUENTA-PAGINA         PIC 9(02)   VALUE 01.
002520 77  WS-LINE2                 PIC X(132)  VALUE ALL '-'.
002530
002540 01  WS-TITULO-GENSUG.
002550     03  FILLER               PIC X(20)   VALUE SPACES.
002560     03  FILLER               PIC X(46)   VALUE
002570         'CLUB DE LECTURA - SUGERENCIAS DE GENERO'.
002580     03  FILLER               PIC X(66)   VALUE SPACES.
002590
002600 01  WS-ENCAB-GENSUG.
002610     03  FILLER               PIC X(6)    VALUE 'LIBRO '.
002620     03  FILLER               PIC X(42)   VALUE 'TITULO'.
002630     03  FILLER               PIC X(21)   VALUE 'GENERO SUGERIDO'.
002640     03  FILLER               PIC X(63)   VALUE SPACES.
002650
002660 01  WS-DETALLE-GENSUG.
002670     03  WD-CODIGO            PIC ZZZ9    VALUE ZEROS.
002680     03  FILLER               PIC X(3)    VALUE SPACES.
002690     03  WD-TITULO            PIC X(40)   VALUE SPACES.
002700     03  FILLER               PIC X(1)    VALUE SPACES.
002710     03  WD-GEN-SUGERIDO      PIC X(20)   VALUE SPACES.
002720     03  FILLER               PIC X(63)   VALUE SPACES.
002730
002740 01  WS-LINEA-RESUMEN.
002750     03  FILLER               PIC X(20)   VALUE
002760         'LIBROS SIN GENERO: '.
002770     03  WR-CANT-SIN-GENERO   PIC ZZZ9    VALUE ZEROS.
002780     03  FILLER               PIC X(108)  VALUE SPACES.
002790
002800 77  FILLER  PIC X(30) VALUE '* FINAL  WORKING-STORAGE PGM *'.
002810
002820*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002830
002840*----------------------------------------------------------------
002850*    REGLAS DE NEGOCIO VIGENTES:
002860*      1) SOLO SE CLASIFICAN LOS LIBROS CON GENERO 'UNSPECIFIED';
002870*         LOS DEMAS SE SALTEAN SIN TOCAR.
002880*      2) CADA PALABRA CLAVE SUMA A LO SUMO 1 PUNTO AL GENERO AL
002890*         QUE PERTENECE, SIN IMPORTAR CUANTAS VECES APARECE.
002900*      3) GANA EL GENERO CON MAS PUNTOS; EN CASO DE EMPATE GANA
002910*         EL QUE APARECE PRIMERO EN LA TABLA DE 10 GENEROS.
002920*      4) SI NINGUNA PALABRA CLAVE COINCIDIO, SE IMPRIME
002930*         'UNSPECIFIED' EN LA COLUMNA DE GENERO SUGERIDO.
002940*      5) ESTE PROGRAMA SOLO EMITE UN LISTADO; NO ACTUALIZA EL
002950*         ARCHIVO DE LIBROS (LA CARGA DEL GENERO ES MANUAL).
002960*----------------------------------------------------------------
002970 PROCEDURE DIVISION.
002980
002990 MAIN-PROGRAM-I.
003000
003010     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
003020     PERFORM 2000-PROCESAR-I   THRU 2000-PROCESAR-F
003030             UNTIL WS-FIN-CARGA-SI
003040     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
003050
003060 MAIN-PROGRAM-F. GOBACK.
003070
003080*----------------------------------------------------------------
003090 1000-INICIO-I.
003100
003110*    EL ENCABEZADO SE ESCRIBE UNA SOLA VEZ AL INICIO; EL LISTADO
003120*    NO ARMA SALTO DE PAGINA POR CADA LIBRO, SALE EN UNA HOJA.
003130     OPEN INPUT  LIBROS
003140     OPEN OUTPUT GENSUG
003150
003160     WRITE REG-SALIDA-GENSUG FROM WS-TITULO-GENSUG AFTER PAGE
003170     WRITE REG-SALIDA-GENSUG FROM WS-ENCAB-GENSUG  AFTER 1
003180     WRITE REG-SALIDA-GENSUG FROM WS-LINE2         AFTER 1
003190
003200     MOVE 'N' TO WS-FIN-CARGA
003210     PERFORM 1010-LEER-LIBRO-I THRU 1010-LEER-LIBRO-F.
003220
003230 1000-INICIO-F. EXIT.
003240
003250 1010-LEER-LIBRO-I.
003260
003270*    UN LIBRO POR REGISTRO LEIDO; EL CONTADOR DE LEIDOS SE
003280*    ACTUALIZA ACA PARA EL TOTAL DE CONTROL DE 9999-FINAL-I.
003290     READ LIBROS INTO REG-LIBRO
003300     EVALUATE FS-LIBROS
003310        WHEN '00'
003320           ADD 1 TO WS-CANT-LIBROS-LEIDOS
003330        WHEN '10'
003340           SET WS-FIN-CARGA-SI TO TRUE
003350        WHEN OTHER
003360           DISPLAY '* ERROR LECTURA LIBROS = ' FS-LIBROS
003370           MOVE 9999 TO RETURN-CODE
003380           SET WS-FIN-CARGA-SI TO TRUE
003390     END-EVALUATE.
003400
003410 1010-LEER-LIBRO-F. EXIT.
003420
003430*----------------------------------------------------------------
003440*    UN LIBRO POR REGISTRO LEIDO; SOLO SE CLASIFICAN LOS QUE NO
003450*    TRAEN GENERO ASIGNADO.
003460*----------------------------------------------------------------
003470 2000-PROCESAR-I.
003480
003490     IF LIB-GENERO-INDEFINIDO
003500        ADD 1 TO WS-CANT-SIN-GENERO
003510        PERFORM 2100-ARMAR-TEXTO-I  THRU 2100-ARMAR-TEXTO-F
003520        PERFORM 2200-CLASIFICAR-I   THRU 2200-CLASIFICAR-F
003530        PERFORM 3000-IMPRIMIR-I     THRU 3000-IMPRIMIR-F
003540     END-IF
003550
003560     PERFORM 1010-LEER-LIBRO-I THRU 1010-LEER-LIBRO-F.
003570
003580 2000-PROCESAR-F. EXIT.
003590
003600*----------------------------------------------------------------
003610*    TEXTO DE BUSQUEDA = TITULO + UN BLANCO + AUTOR, LLEVADO A
003620*    MAYUSCULAS (LA COMPARACION ES INSENSIBLE A MAYUSCULAS).
003630*----------------------------------------------------------------
003640 2100-ARMAR-TEXTO-I.
003650
003660     MOVE LIB-TITULO TO WS-TXT-TITULO
003670     MOVE LIB-AUTOR  TO WS-TXT-AUTOR
003680     MOVE SPACE      TO WS-TXT-SEPARADOR
003690     INSPECT WS-TEXTO-BUSQUEDA-BLOQUE
003700             CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
003710
003720 2100-ARMAR-TEXTO-F. EXIT.
003730
003740*----------------------------------------------------------------
003750*    CUENTA, POR CADA UNA DE LAS 59 PALABRAS CLAVE, SI APARECE
003760*    EN EL TEXTO DE BUSQUEDA Y ACUMULA EN EL GENERO QUE LE
003770*    CORRESPONDE; LUEGO ELIGE EL GENERO DE MAYOR RECUENTO, CON
003780*    DESEMPATE POR EL ORDEN DE LA TABLA DE GENEROS.
003790*----------------------------------------------------------------
003800 2200-CLASIFICAR-I.
003810
003820     PERFORM 2210-LIMPIAR-CONTEO-I THRU 2210-LIMPIAR-CONTEO-F
003830             VARYING WS-IX1 FROM 1 BY 1
003840             UNTIL WS-IX1 > 10
003850
003860     PERFORM 2230-BUSCAR-PALABRA-I THRU 2230-BUSCAR-PALABRA-F
003870             VARYING WS-IX1 FROM 1 BY 1
003880             UNTIL WS-IX1 > 59
003890
003900     MOVE ZEROS TO WS-IX-GENERO-GANADOR
003910                   WS-CONT-MAYOR
003920     PERFORM 2220-BUSCAR-MAYOR-I THRU 2220-BUSCAR-MAYOR-F
003930             VARYING WS-IX2 FROM 1 BY 1
003940             UNTIL WS-IX2 > 10.
003950
003960 2200-CLASIFICAR-F. EXIT.
003970
003980 2210-LIMPIAR-CONTEO-I.
003990
004000     SET IX-GEN-CTA TO WS-IX1
004010     MOVE ZEROS TO WS-GEN-CONTEO (IX-GEN-CTA).
004020
004030 2210-LIMPIAR-CONTEO-F. EXIT.
004040
004050*----------------------------------------------------------------
004060*    DE LOS 10 GENEROS DE LA TABLA, ELIGE EL DE MAYOR CONTEO;
004070*    EN CASO DE EMPATE GANA EL QUE APARECE PRIMERO EN LA TABLA
004080*    PORQUE WS-CONT-MAYOR SOLO SE ACTUALIZA CON ">" ESTRICTO.
004090*----------------------------------------------------------------
004100 2220-BUSCAR-MAYOR-I.
004110
004120     SET IX-GEN-CTA TO WS-IX2
004130     IF WS-GEN-CONTEO (IX-GEN-CTA) > WS-CONT-MAYOR
004140        MOVE WS-GEN-CONTEO (IX-GEN-CTA) TO WS-CONT-MAYOR
004150        MOVE WS-IX2                     TO WS-IX-GENERO-GANADOR
004160     END-IF.
004170
004180 2220-BUSCAR-MAYOR-F. EXIT.
004190
004200*----------------------------------------------------------------
004210*    CADA PALABRA CLAVE SUMA A LO SUMO 1 AL GENERO AL QUE
004220*    PERTENECE, INDEPENDIENTEMENTE DE CUANTAS VECES APAREZCA.
004230*----------------------------------------------------------------
004240 2230-BUSCAR-PALABRA-I.
004250
004260     SET IX-PALABRA TO WS-IX1
004270     MOVE ZEROS TO WS-CONT-OCURR
004280     INSPECT WS-TEXTO-BUSQUEDA-BLOQUE TALLYING WS-CONT-OCURR
004290             FOR ALL WS-PAL-TEXTO (IX-PALABRA)
004300                     (1 : WS-PAL-LARGO (IX-PALABRA))
004310     IF WS-CONT-OCURR > ZEROS
004320        SET IX-GEN-CTA TO WS-PAL-GENERO-IX (IX-PALABRA)
004330        ADD 1 TO WS-GEN-CONTEO (IX-GEN-CTA)
004340     END-IF.
004350
004360 2230-BUSCAR-PALABRA-F. EXIT.
004370
004380*----------------------------------------------------------------
004390*    UNA LINEA POR LIBRO SIN GENERO, CON EL GENERO SUGERIDO O
004400*    'UNSPECIFIED' SI NINGUNA PALABRA CLAVE COINCIDIO.
004410*----------------------------------------------------------------
004420 3000-IMPRIMIR-I.
004430
004440*    LA COLUMNA DE GENERO SUGERIDO SALE DE LA TABLA DE NOMBRES
004450*    (WS-GEN-NOMBRE), NO DE UN LITERAL, PARA QUE UN CAMBIO EN
004460*    LA TABLA SE REFLEJE EN EL REPORTE SIN TOCAR ESTE PARRAFO.
004470     MOVE LIB-CODIGO TO WD-CODIGO
004480     MOVE LIB-TITULO TO WD-TITULO
004490
004500     IF WS-CONT-MAYOR EQUAL ZEROS
004510        MOVE 'UNSPECIFIED' TO WD-GEN-SUGERIDO
004520     ELSE
004530        SET IX-GENERO TO WS-IX-GENERO-GANADOR
004540        MOVE WS-GEN-NOMBRE (IX-GENERO) TO WD-GEN-SUGERIDO
004550        ADD 1 TO WS-CANT-CLASIFICADOS
004560     END-IF
004570
004580     WRITE REG-SALIDA-GENSUG FROM WS-DETALLE-GENSUG AFTER 1
004590     IF FS-GENSUG IS NOT EQUAL '00'
004600        DISPLAY '* ERROR EN WRITE GENSUG = ' FS-GENSUG
004610        MOVE 9999 TO RETURN-CODE
004620     END-IF.
004630
004640 3000-IMPRIMIR-F. EXIT.
004650
004660*----------------------------------------------------------------
004670 9999-FINAL-I.
004680
004690*    TOTALES DE CONTROL PARA EL OPERADOR (NO VAN AL LISTADO
004700*    IMPRESO); PERMITEN CUADRAR CONTRA EL ARCHIVO DE LIBROS.
004710     MOVE WS-CANT-SIN-GENERO TO WR-CANT-SIN-GENERO
004720     WRITE REG-SALIDA-GENSUG FROM WS-LINE2        AFTER 1
004730     WRITE REG-SALIDA-GENSUG FROM WS-LINEA-RESUMEN AFTER 1
004740
004750     DISPLAY '_____________________________________________'
004760     DISPLAY 'LIBROS LEIDOS          : ' WS-CANT-LIBROS-LEIDOS
004770     DISPLAY 'LIBROS SIN GENERO      : ' WS-CANT-SIN-GENERO
004780     DISPLAY 'LIBROS CLASIFICADOS    : ' WS-CANT-CLASIFICADOS
004790
004800     CLOSE LIBROS GENSUG.
004810
004820 9999-FINAL-F. EXIT.
