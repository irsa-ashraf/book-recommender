000100******************************************************************
000110* DCLGEN TABLE(CLUBLECT.TBSOCIOS)                                *
000120*        LIBRARY(SYSTEM.CLUBLECT.COPYLIB(TBSOCIOS))              *
000130*        ACTION(REPLACE)                                         *
000140*        LANGUAGE(COBOL)                                         *
000150*        NAMES(SOC-)                                             *
000160*        QUOTE                                                   *
000170*        COLSUFFIX(YES)                                          *
000180* ... ES EL COMANDO DCLGEN QUE GENERO EL SIGUIENTE LAYOUT        *
000190******************************************************************
000200*    LAYOUT SOCIO DEL CLUB DE LECTURA                            *
000210*    LARGO DE REGISTRO = 230 BYTES                                *
000220******************************************************************
000230 01  REG-SOCIO.
000240*    POSICION RELATIVA (001:004) NUMERO DE SOCIO
000250     03  SOC-CODIGO          PIC 9(04)    VALUE ZEROS.
000260*    POSICION RELATIVA (005:020) NOMBRE DEL SOCIO
000270     03  SOC-NOMBRE          PIC X(20)    VALUE SPACES.
000280*    POSICION RELATIVA (025:004) EXTENSION PREFERIDA (PAGINAS)
000290     03  SOC-EXTEN-PREF      PIC 9(04)    VALUE ZEROS.
000300*    POSICION RELATIVA (029:002) CANTIDAD DE GENEROS PREFERIDOS
000310*    (MAXIMO 10)
000320     03  SOC-CANT-GENEROS    PIC 9(02)    VALUE ZEROS.
000330*    POSICION RELATIVA (031:200) GENEROS PREFERIDOS DEL SOCIO
000340*    LOS ELEMENTOS NO USADOS QUEDAN EN BLANCO
000350     03  SOC-TB-GENERO OCCURS 10 TIMES
000360                       INDEXED BY IX-SOC-GENERO.
000370         05  SOC-GENERO      PIC X(20)    VALUE SPACES.
000380*
000390*    REDEFINICION DE USO INTERNO: PERMITE MOVER TODO EL BLOQUE
000400*    DE GENEROS PREFERIDOS DE UNA SOLA VEZ (P.EJ. AL INICIALIZAR
000410*    LA TABLA DE TRABAJO DE SOCIOS EN PGMCLREC).
000420     03  SOC-TB-GENERO-BLOQUE REDEFINES SOC-TB-GENERO
000430                       PIC X(200).
