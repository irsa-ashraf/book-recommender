000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCLHIS.
000120 AUTHOR.        M SOTO NUNEZ.
000130 INSTALLATION.  CLUB DE LECTURA - CENTRO DE COMPUTOS.
000140 DATE-WRITTEN.  17/03/1992.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - AREA SOCIOS.
000170******************************************************************
000180*    PGMCLHIS - REPORTE DE HISTORIAL DE LECTURAS DEL CLUB        *
000190*    =======================================================    *
000200*    LISTA, EN ORDEN DE RONDA DESCENDENTE (TAL COMO LLEGA EL     *
000210*    ARCHIVO), TODOS LOS LIBROS LEIDOS POR EL CLUB, BUSCANDO LA  *
000220*    CANTIDAD DE PAGINAS DE CADA UNO EN EL POZO DE LIBROS.  AL   *
000230*    PIE EMITE LA DISTRIBUCION DE LECTURAS POR GENERO, DE MAYOR  *
000240*    A MENOR CANTIDAD, Y EL TOTAL GENERAL DE LIBROS LEIDOS.      *
000250******************************************************************
000260*    HISTORIAL DE MODIFICACIONES                                *
000270*    ---------------------------                                *
000280*    17/03/1992 MSN SOLIC.0501 PRIMERA VERSION DEL PROGRAMA.     *
000290*    22/09/1993 MSN SOLIC.0555 SE AGREGA LA CANTIDAD DE PAGINAS  *
000300*               A LA LINEA DE DETALLE, A PEDIDO DE LA COMISION   *
000310*               DIRECTIVA.                                       *
000320*    14/12/1998 MSN SOLIC.0804 REVISION AMBITO 2000: EL          *
000330*               PROGRAMA NO USA FECHAS DE 2 DIGITOS. SIN         *
000340*               CAMBIOS DE CODIGO.                               *
000350*    05/06/2001 RVG SOLIC.0921 CORRIGE EL ORDEN DEL DESGLOSE     *
000360*               POR GENERO, QUE SALIA EN ORDEN DE APARICION EN   *
000370*               VEZ DE ORDEN DE CANTIDAD DECRECIENTE.            *
000380*    11/07/2009 DLF SOLIC.1233 AGREGA EL TOTAL GENERAL "BOOKS    *
000390*               READ" AL PIE DEL REPORTE, A PEDIDO DE AUDITORIA. *
000400*    03/09/2021 NBR SOLIC.1422 SE AMPLIAN LOS COMENTARIOS DE    *
000410*               ESTE PROGRAMA (LAYOUTS Y PARRAFOS) A PEDIDO DEL *
000420*               AREA DE CALIDAD, MISMO PEDIDO QUE EN PGMCLREC Y *
000430*               PGMCLGEN (SOLIC.1422).                          *
000440*    11/01/2022 NBR SOLIC.1431 QUITA DE SPECIAL-NAMES LAS       *
000450*               CLAUSULAS TOP-OF-FORM/CLASE-ALFA/UPSI-0, QUE NO *
000460*               SE USABAN EN NINGUN PARRAFO, MISMO PEDIDO QUE   *
000470*               EN PGMCLREC Y PGMCLGEN (SOLIC.1431).            *
000480******************************************************************
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 ENVIRONMENT DIVISION.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT LIBROS  ASSIGN DDLIBROS
000540     FILE STATUS IS FS-LIBROS.
000550
000560     SELECT HISTOR  ASSIGN DDHISTOR
000570     FILE STATUS IS FS-HISTOR.
000580
000590     SELECT LISTADO ASSIGN DDLISTA
000600     FILE STATUS IS FS-LISTADO.
000610
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 DATA DIVISION.
000640 FILE SECTION.
000650
000660*    ENTRADA: POZO ACTUALIZADO DE LIBROS DEL CLUB (EL MISMO
000670*    ARCHIVO QUE ALIMENTA PGMCLREC Y PGMCLGEN); SE CARGA EN LA
000680*    TABLA WS-TABLA-LIBROS PARA RESOLVER PAGINAS POR NUMERO DE
000690*    LIBRO SIN RELEER EL ARCHIVO EN CADA VUELTA DEL HISTORIAL.
000700 FD  LIBROS
000710     BLOCK CONTAINS 0 RECORDS
000720     RECORDING MODE IS F.
000730 01  REG-ENTRADA-LIBRO      PIC X(122).
000740
000750*    ENTRADA: HISTORIAL DE RONDAS YA LEIDAS POR EL CLUB, EN ORDEN
000760*    DE RONDA DESCENDENTE TAL COMO LA ENTREGA EL AREA DE SOCIOS;
000770*    ESTE PROGRAMA NO REORDENA EL HISTORIAL, SOLO EL DESGLOSE.
000780 FD  HISTOR
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810 01  REG-ENTRADA-HISTOR     PIC X(068).
000820
000830*    SALIDA: LISTADO IMPRESO CON EL DETALLE DE LECTURAS Y EL
000840*    DESGLOSE POR GENERO AL PIE; NO GENERA SALIDA MAQUINA A
000850*    MAQUINA (A DIFERENCIA DE PGMCLREC).
000860 FD  LISTADO
000870     BLOCK CONTAINS 0 RECORDS
000880     RECORDING MODE IS F.
000890 01  REG-SALIDA-LISTADO      PIC X(132).
000900
000910 WORKING-STORAGE SECTION.
000920*=======================*
000930 77  FILLER  PIC X(30) VALUE '* INICIO WORKING-STORAGE PGM *'.
000940
000950*----------- ARCHIVOS -----------------------------------------
000960 77  FS-LIBROS                PIC XX      VALUE SPACES.
000970 77  FS-HISTOR                PIC XX      VALUE SPACES.
000980 77  FS-LISTADO               PIC XX      VALUE SPACES.
000990
001000 77  WS-FIN-CARGA             PIC X       VALUE 'N'.
001010     88  WS-FIN-CARGA-SI                  VALUE 'S'.
001020     88  WS-FIN-CARGA-NO                  VALUE 'N'.
001030
001040 77  WS-FIN-HISTOR            PIC X       VALUE 'N'.
001050     88  WS-FIN-HISTOR-SI                 VALUE 'S'.
001060     88  WS-FIN-HISTOR-NO                 VALUE 'N'.
001070
001080*----------- TOPES Y SUBINDICES DE TRABAJO (COMP) --------------
001090*    LIMITES DE LAS TABLAS DE TRABAJO Y SUBINDICES/CONTADORES;
001100*    TODOS COMP POR SER CAMPOS DE USO INTERNO SIN SALIDA IMPRESA.
001110 77  WS-TOPE-LIBROS           PIC S9(4) COMP VALUE 500.
001120 77  WS-TOPE-GENEROS          PIC S9(4) COMP VALUE 200.
001130 77  WS-TOPE-PASADA           PIC S9(4) COMP VALUE ZEROS.
001140 77  WS-IX1                   PIC S9(4) COMP VALUE ZEROS.
001150 77  WS-IX2                   PIC S9(4) COMP VALUE ZEROS.
001160 77  WS-IX3                   PIC S9(4) COMP VALUE ZEROS.
001170 77  WS-CANT-LIBROS           PIC S9(4) COMP VALUE ZEROS.
001180 77  WS-CANT-GENEROS          PIC S9(4) COMP VALUE ZEROS.
001190 77  WS-CANT-HIST-LEIDOS      PIC S9(4) COMP VALUE ZEROS.
001200 77  WS-IX-LIBRO-ENC          PIC S9(4) COMP VALUE ZEROS.
001210 77  WS-EXTENSION-ENC         PIC 9(04)      VALUE ZEROS.
001220
001230*----------- SWITCH DE INTERCAMBIO DEL ORDENAMIENTO BURBUJA -----
001240 77  WS-SW-INTERCAMBIO        PIC X       VALUE 'N'.
001250     88  WS-HUBO-INTERCAMBIO               VALUE 'S'.
001260     88  WS-NO-HUBO-INTERCAMBIO            VALUE 'N'.
001270
001280*//////////// COPY TBLIBROS (LAYOUT DE ENTRADA) ////////////////
001290 01  REG-LIBRO.
001300*    POSICION RELATIVA (001:004) NUMERO DE LIBRO
001310     03  LIB-CODIGO          PIC 9(04)    VALUE ZEROS.
001320*    POSICION RELATIVA (005:040) TITULO DEL LIBRO
001330     03  LIB-TITULO          PIC X(40)    VALUE SPACES.
001340*    POSICION RELATIVA (045:030) AUTOR DEL LIBRO
001350     03  LIB-AUTOR           PIC X(30)    VALUE SPACES.
001360*    POSICION RELATIVA (075:020) GENERO ASIGNADO AL LIBRO; ESTE
001370*    PROGRAMA SOLO LO USA PARA EL DESGLOSE, NO LO CLASIFICA.
001380     03  LIB-GENERO          PIC X(20)    VALUE SPACES.
001390         88  LIB-GENERO-INDEFINIDO
001400                             VALUE 'UNSPECIFIED         '.
001410*    POSICION RELATIVA (095:004) CANTIDAD DE PAGINAS DEL LIBRO;
001420*    ES EL DATO QUE ESTE PROGRAMA VA A BUSCAR EN 2100-BUSCAR-
001430*    PAGINAS-I PARA COMPLETAR LA LINEA DE DETALLE DEL HISTORIAL.
001440     03  LIB-EXTENSION       PIC 9(04)    VALUE ZEROS.
001450*    POSICION RELATIVA (099:004) SOCIO QUE SUGIRIO EL LIBRO;
001460*    NO SE USA EN ESTE PROGRAMA, SE TRAE POR COMPLETAR EL LAYOUT.
001470     03  LIB-SOCIO-SUG       PIC 9(04)    VALUE ZEROS.
001480         88  LIB-SIN-SUGERENTE
001490                             VALUE ZEROS.
001500*    POSICION RELATIVA (103:020) NOMBRE DEL SOCIO SUGERENTE;
001510*    TAMPOCO SE USA EN ESTE PROGRAMA.
001520     03  LIB-NOMBRE-SUG      PIC X(20)    VALUE SPACES.
001530*    REDEFINICION DE USO INTERNO: PERMITE EXTRAER LA INICIAL DEL
001540*    NOMBRE SUGERENTE SI ALGUNA VEZ SE PIDE, HOY SIN USO.
001550     03  LIB-BLOQUE-SUG REDEFINES LIB-NOMBRE-SUG.
001560         05  LIB-NOMBRE-SUG-INIC PIC X(01).
001570         05  FILLER              PIC X(19).
001580*//////////////////////////////////////////////////////////////
001590
001600*//////////// COPY TBHISTOR (LAYOUT DE ENTRADA) /////////////////
001610 01  REG-HISTORIAL.
001620*    POSICION RELATIVA (001:004) LIBRO LEIDO
001630     03  HIS-CODLIBRO        PIC 9(04)    VALUE ZEROS.
001640*    POSICION RELATIVA (005:004) RONDA EN QUE SE LEYO
001650     03  HIS-RONDA           PIC 9(04)    VALUE ZEROS.
001660*    POSICION RELATIVA (009:020) GENERO DEL LIBRO LEIDO
001670     03  HIS-GENERO          PIC X(20)    VALUE SPACES.
001680*    POSICION RELATIVA (029:040) TITULO DEL LIBRO LEIDO
001690     03  HIS-TITULO          PIC X(40)    VALUE SPACES.
001700*//////////////////////////////////////////////////////////////
001710
001720*----------- TABLA DE TRABAJO: LIBROS (PARA BUSCAR PAGINAS) ------
001730*    SOLO SE GUARDA CODIGO Y PAGINAS; EL RESTO DEL LAYOUT DE
001740*    LIBROS NO HACE FALTA PARA RESOLVER EL DETALLE DEL HISTORIAL.
001750 01  WS-TABLA-LIBROS.
001760     05  WS-LIB-ENT OCCURS 500 TIMES
001770                    INDEXED BY IX-LIB-CARGA
001780                               IX-LIB-BUSCA.
001790         10  WS-LIB-CODIGO        PIC 9(04).
001800         10  WS-LIB-EXTENSION     PIC 9(04).
001810         10  FILLER               PIC X(01).
001820
001830*----------- TABLA DE TRABAJO: DISTRIBUCION POR GENERO ----------
001840*    SE ARMA DINAMICAMENTE A MEDIDA QUE SE LEE EL HISTORIAL: CADA
001850*    GENERO NUEVO ABRE UNA ENTRADA; LOS YA CONOCIDOS SUMAN 1 A SU
001860*    CONTADOR.  AL FINAL SE ORDENA POR CANTIDAD DECRECIENTE.
001870 01  WS-TABLA-GENEROS.
001880     05  WS-GEN-ENT OCCURS 200 TIMES
001890                    INDEXED BY IX-GEN-CARGA
001900                               IX-GEN-BUSCA.
001910         10  WS-GEN-NOMBRE        PIC X(20).
001920         10  WS-GEN-CANT          PIC S9(4) COMP.
001930         10  FILLER               PIC X(01).
001940
001950*    AREA PUENTE PARA EL INTERCAMBIO DE ENTRADAS EN EL
001960*    ORDENAMIENTO BURBUJA DE 3020-COMPARAR-PAR-I.
001970 01  WS-GEN-ENT-AUX.
001980     05  WS-GEN-NOMBRE-AUX        PIC X(20).
001990     05  WS-GEN-CANT-AUX          PIC S9(4) COMP.
002000     05  FILLER                   PIC X(01).
002010
002020*----------- IMPRESION ------------------------------------------
002030*    RENGLON SEPARADOR IMPRESO ENTRE EL DETALLE DE HISTORIAL Y
002040*    EL DESGLOSE POR GENERO, Y ANTES DE ESTE ULTIMO.
002050 77  WS-LINE2                 PIC X(132)  VALUE ALL '-'.
002060
002070*    ENCABEZADO DE PAGINA DEL LISTADO; SE EMITE UNA UNICA VEZ
002080*    AL ABRIR EL ARCHIVO DE SALIDA (NO HAY CORTE DE PAGINA POR
002090*    RONDA, VER 1000-INICIO-I).
002100 01  WS-TITULO-1.
002110     03  FILLER               PIC X(30)   VALUE SPACES.
002120     03  FILLER               PIC X(15)   VALUE 'READING HISTORY'.
002130     03  FILLER               PIC X(87)   VALUE SPACES.
002140
002150*    RENGLON DE DETALLE, UNO POR CADA REGISTRO DE HISTORIAL
002160*    LEIDO; INCLUYE LA CANTIDAD DE PAGINAS DESDE EL 11/07/2009
002170*    A PEDIDO DE LA COMISION DIRECTIVA (SOLIC.0555).
002180 01  WS-DETALLE-HISTOR.
002190     03  FILLER               PIC X(6)    VALUE 'ROUND '.
002200     03  WD-RONDA             PIC 9(04)   VALUE ZEROS.
002210     03  FILLER               PIC X(2)    VALUE ', '.
002220     03  WD-TITULO            PIC X(40)   VALUE SPACES.
002230     03  FILLER               PIC X(2)    VALUE ', '.
002240     03  WD-GENERO            PIC X(20)   VALUE SPACES.
002250     03  FILLER               PIC X(2)    VALUE ', '.
002260     03  WD-PAGINAS           PIC ZZZ9    VALUE ZEROS.
002270     03  FILLER               PIC X(52)   VALUE SPACES.
002280*
002290*    REDEFINICION DE USO INTERNO: PERMITE VOLCAR EL RENGLON
002300*    COMPLETO EN UN DISPLAY DE DIAGNOSTICO SI FALLA EL WRITE.
002310 01  WS-DETALLE-HISTOR-BLOQUE REDEFINES WS-DETALLE-HISTOR
002320                              PIC X(132).
002330
002340*    ENCABEZADO DEL BLOQUE DE DESGLOSE POR GENERO, IMPRESO AL
002350*    PIE DEL LISTADO DESPUES DE TERMINAR EL DETALLE.
002360 01  WS-TITULO-DISTRIB.
002370     03  FILLER               PIC X(20)   VALUE
002380         'GENRE DISTRIBUTION'.
002390     03  FILLER               PIC X(112)  VALUE SPACES.
002400
002410*    RENGLON DE DESGLOSE, UNO POR GENERO DISTINTO ENCONTRADO EN
002420*    EL HISTORIAL, YA ORDENADO POR CANTIDAD DECRECIENTE.
002430 01  WS-DETALLE-DISTRIB.
002440     03  WD-DIST-GENERO       PIC X(20)   VALUE SPACES.
002450     03  FILLER               PIC X(3)    VALUE SPACES.
002460     03  WD-DIST-CANT         PIC ZZZ9    VALUE ZEROS.
002470     03  FILLER               PIC X(105)  VALUE SPACES.
002480*
002490*    REDEFINICION DE USO INTERNO: IDEM ANTERIOR, PARA EL
002500*    RENGLON DE DISTRIBUCION POR GENERO.
002510 01  WS-DETALLE-DISTRIB-BLOQUE REDEFINES WS-DETALLE-DISTRIB
002520                               PIC X(132).
002530
002540*    TOTAL GENERAL DE LIBROS LEIDOS; AGREGADO EL 11/07/2009
002550*    (SOLIC.1233) A PEDIDO DE AUDITORIA PARA CUADRAR CONTRA EL
002560*    HISTORIAL FUENTE.
002570 01  WS-LINEA-TOTAL.
002580     03  FILLER               PIC X(11)   VALUE
002590         'BOOKS READ:'.
002600     03  FILLER               PIC X(1)    VALUE SPACE.
002610     03  WT-CANT-TOTAL        PIC ZZZ9    VALUE ZEROS.
002620     03  FILLER               PIC X(116)  VALUE SPACES.
002630
002640 77  FILLER  PIC X(30) VALUE '* FINAL  WORKING-STORAGE PGM *'.
002650
002660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002670 PROCEDURE DIVISION.
002680*-----------------------------------------------------------------
002690*    REGLAS DE NEGOCIO VIGENTES (A PEDIDO DE LA COMISION DE
002700*    LECTURA, PARA QUE EL MANTENEDOR NO TENGA QUE RECONSTRUIR LAS
002710*    REGLAS LEYENDO TODO EL PROGRAMA):
002720*
002730*    1) SE LISTA TODO EL HISTORIAL, EN EL MISMO ORDEN EN QUE LO
002740*       ENTREGA EL AREA DE SOCIOS (RONDA DESCENDENTE); ESTE
002750*       PROGRAMA NO REORDENA EL DETALLE.
002760*    2) LA CANTIDAD DE PAGINAS DE CADA LIBRO LEIDO SE BUSCA EN EL
002770*       POZO VIGENTE DE LIBROS; SI EL LIBRO YA NO ESTA EN EL POZO
002780*       (BAJA O POZO DESACTUALIZADO) SE INFORMA 0 PAGINAS, NO SE
002790*       RECHAZA EL RENGLON.
002800*    3) AL PIE SE EMITE EL DESGLOSE DE LECTURAS POR GENERO, EN
002810*       ORDEN DE CANTIDAD DECRECIENTE (SOLIC.0921); A IGUALDAD DE
002820*       CANTIDAD SE RESPETA EL ORDEN DE PRIMERA APARICION EN EL
002830*       HISTORIAL, POR SER ESTABLE EL ORDENAMIENTO BURBUJA USADO.
002840*    4) EL TOTAL GENERAL DE LIBROS LEIDOS SE EMITE AL PIE DEL
002850*       DESGLOSE (SOLIC.1233), PARA QUE AUDITORIA PUEDA CUADRARLO
002860*       CONTRA LA CANTIDAD DE REGISTROS DEL ARCHIVO DE HISTORIAL.
002870*    5) ESTE PROGRAMA ES DE SOLO LECTURA: NO ACTUALIZA NINGUN
002880*       ARCHIVO MAESTRO, SOLO EMITE EL LISTADO.
002890*-----------------------------------------------------------------
002900
002910 MAIN-PROGRAM-I.
002920
002930     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
002940     PERFORM 2000-LISTAR-HISTOR-I  THRU 2000-LISTAR-HISTOR-F
002950             UNTIL WS-FIN-HISTOR-SI
002960     PERFORM 3000-ORDENAR-GENERO-I THRU 3000-ORDENAR-GENERO-F
002970     PERFORM 4000-IMPRIMIR-DISTR-I THRU 4000-IMPRIMIR-DISTR-F
002980     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
002990
003000 MAIN-PROGRAM-F. GOBACK.
003010
003020*----------------------------------------------------------------
003030 1000-INICIO-I.
003040
003050*    SE ABREN LOS TRES ARCHIVOS Y SE EMITE EL ENCABEZADO ANTES DE
003060*    CARGAR NADA, PARA QUE EL LISTADO SIEMPRE TENGA PORTADA AUN
003070*    SI EL HISTORIAL VIENE VACIO.
003080     OPEN INPUT  LIBROS
003090     OPEN INPUT  HISTOR
003100     OPEN OUTPUT LISTADO
003110
003120     WRITE REG-SALIDA-LISTADO FROM WS-TITULO-1 AFTER PAGE
003130     WRITE REG-SALIDA-LISTADO FROM WS-LINE2    AFTER 1
003140
003150*    CARGA COMPLETA DEL POZO DE LIBROS EN LA TABLA WS-TABLA-
003160*    LIBROS ANTES DE PROCESAR EL HISTORIAL, PARA PODER BUSCAR
003170*    PAGINAS SIN RELEER EL ARCHIVO EN CADA VUELTA.
003180     MOVE 'N' TO WS-FIN-CARGA
003190     MOVE ZEROS TO WS-CANT-LIBROS
003200     SET IX-LIB-CARGA TO 1
003210     PERFORM 1010-CARGAR-LIBRO-I THRU 1010-CARGAR-LIBRO-F
003220             UNTIL WS-FIN-CARGA-SI
003230
003240*    SE ADELANTA LA PRIMERA LECTURA DEL HISTORIAL (PATRON LEER-
003250*    ANTES-DE-PROCESAR) PARA QUE 2000-LISTAR-HISTOR-I EMPIECE
003260*    YA CON UN REGISTRO VALIDO EN REG-HISTORIAL.
003270     MOVE 'N' TO WS-FIN-HISTOR
003280     MOVE ZEROS TO WS-CANT-GENEROS
003290                   WS-CANT-HIST-LEIDOS
003300     PERFORM 1020-LEER-HISTOR-I THRU 1020-LEER-HISTOR-F.
003310
003320 1000-INICIO-F. EXIT.
003330
003340 1010-CARGAR-LIBRO-I.
003350
003360*    SOLO INTERESA CODIGO Y PAGINAS DE CADA LIBRO PARA ESTE
003370*    PROGRAMA; EL RESTO DEL LAYOUT SE IGNORA.
003380     READ LIBROS INTO REG-LIBRO
003390     EVALUATE FS-LIBROS
003400        WHEN '00'
003410           MOVE LIB-CODIGO    TO WS-LIB-CODIGO (IX-LIB-CARGA)
003420           MOVE LIB-EXTENSION TO WS-LIB-EXTENSION (IX-LIB-CARGA)
003430           ADD 1 TO WS-CANT-LIBROS
003440           SET IX-LIB-CARGA UP BY 1
003450        WHEN '10'
003460           SET WS-FIN-CARGA-SI TO TRUE
003470        WHEN OTHER
003480           DISPLAY '* ERROR LECTURA LIBROS = ' FS-LIBROS
003490           MOVE 9999 TO RETURN-CODE
003500           SET WS-FIN-CARGA-SI TO TRUE
003510     END-EVALUATE.
003520
003530 1010-CARGAR-LIBRO-F. EXIT.
003540
003550 1020-LEER-HISTOR-I.
003560
003570     READ HISTOR INTO REG-HISTORIAL
003580     EVALUATE FS-HISTOR
003590        WHEN '00'
003600           CONTINUE
003610        WHEN '10'
003620           SET WS-FIN-HISTOR-SI TO TRUE
003630        WHEN OTHER
003640           DISPLAY '* ERROR LECTURA HISTOR = ' FS-HISTOR
003650           MOVE 9999 TO RETURN-CODE
003660           SET WS-FIN-HISTOR-SI TO TRUE
003670     END-EVALUATE.
003680
003690 1020-LEER-HISTOR-F. EXIT.
003700
003710*----------------------------------------------------------------
003720*    UN REGISTRO DE HISTORIAL POR VUELTA: IMPRIME EL DETALLE,
003730*    ACUMULA EL GENERO EN LA TABLA DE DISTRIBUCION Y AVANZA LA
003740*    LECTURA.
003750*----------------------------------------------------------------
003760 2000-LISTAR-HISTOR-I.
003770
003780*    EL CONTADOR DE REGISTROS LEIDOS ES EL QUE LUEGO SE VUELCA
003790*    AL TOTAL GENERAL DEL PIE (WS-LINEA-TOTAL), SIRVE TAMBIEN
003800*    PARA EL CONTROL DE OPERACION EN 9999-FINAL-I.
003810     ADD 1 TO WS-CANT-HIST-LEIDOS
003820     PERFORM 2100-BUSCAR-PAGINAS-I THRU 2100-BUSCAR-PAGINAS-F
003830     PERFORM 2200-IMPRIMIR-DETALLE-I THRU 2200-IMPRIMIR-DETALLE-F
003840     PERFORM 2500-ACUMULAR-GENERO-I  THRU 2500-ACUMULAR-GENERO-F
003850
003860     PERFORM 1020-LEER-HISTOR-I THRU 1020-LEER-HISTOR-F.
003870
003880 2000-LISTAR-HISTOR-F. EXIT.
003890
003900*----------------------------------------------------------------
003910*    BUSQUEDA LINEAL DEL LIBRO EN LA TABLA CARGADA EN MEMORIA;
003920*    SI NO APARECE (POZO DESACTUALIZADO) SE INFORMA 0 PAGINAS.
003930*----------------------------------------------------------------
003940 2100-BUSCAR-PAGINAS-I.
003950
003960*    WS-IX-LIBRO-ENC SE USA COMO BANDERA DE 'ENCONTRADO' PARA
003970*    CORTAR LA BUSQUEDA LINEAL APENAS APARECE EL LIBRO.
003980     MOVE ZEROS TO WS-IX-LIBRO-ENC
003990                   WS-EXTENSION-ENC
004000     PERFORM 2110-COMPARAR-LIBRO-I THRU 2110-COMPARAR-LIBRO-F
004010             VARYING IX-LIB-BUSCA FROM 1 BY 1
004020             UNTIL IX-LIB-BUSCA > WS-CANT-LIBROS
004030                OR WS-IX-LIBRO-ENC NOT EQUAL ZEROS.
004040
004050 2100-BUSCAR-PAGINAS-F. EXIT.
004060
004070 2110-COMPARAR-LIBRO-I.
004080
004090*    COMPARACION UNO A UNO CONTRA LA TABLA CARGADA EN MEMORIA;
004100*    NO SE USA SEARCH PORQUE LA TABLA NO VIENE ORDENADA POR
004110*    CODIGO DE LIBRO.
004120     IF WS-LIB-CODIGO (IX-LIB-BUSCA) EQUAL HIS-CODLIBRO
004130        MOVE 1 TO WS-IX-LIBRO-ENC
004140        MOVE WS-LIB-EXTENSION (IX-LIB-BUSCA) TO WS-EXTENSION-ENC
004150     END-IF.
004160
004170 2110-COMPARAR-LIBRO-F. EXIT.
004180
004190 2200-IMPRIMIR-DETALLE-I.
004200
004210*    ARMADO DEL RENGLON DE DETALLE CON LOS DATOS DEL HISTORIAL
004220*    MAS LA CANTIDAD DE PAGINAS RESUELTA EN EL PARRAFO ANTERIOR.
004230     MOVE HIS-RONDA  TO WD-RONDA
004240     MOVE HIS-TITULO TO WD-TITULO
004250     MOVE HIS-GENERO TO WD-GENERO
004260     MOVE WS-EXTENSION-ENC TO WD-PAGINAS
004270
004280     WRITE REG-SALIDA-LISTADO FROM WS-DETALLE-HISTOR AFTER 1
004290     IF FS-LISTADO IS NOT EQUAL '00'
004300        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
004310        DISPLAY '* RENGLON RECHAZADO      = '
004320                WS-DETALLE-HISTOR-BLOQUE
004330        MOVE 9999 TO RETURN-CODE
004340     END-IF.
004350
004360 2200-IMPRIMIR-DETALLE-F. EXIT.
004370
004380*----------------------------------------------------------------
004390*    BUSCA EL GENERO EN LA TABLA DE DISTRIBUCION; SI YA EXISTE
004400*    SUMA 1, SI NO EXISTE ABRE UNA ENTRADA NUEVA AL FINAL.
004410*----------------------------------------------------------------
004420 2500-ACUMULAR-GENERO-I.
004430
004440*    WS-IX2 CUMPLE EL MISMO ROL DE BANDERA QUE WS-IX-LIBRO-ENC
004450*    EN LA BUSQUEDA DE LIBROS, AHORA CONTRA LA TABLA DE GENEROS.
004460     MOVE ZEROS TO WS-IX2
004470     PERFORM 2510-COMPARAR-GENERO-I THRU 2510-COMPARAR-GENERO-F
004480             VARYING IX-GEN-BUSCA FROM 1 BY 1
004490             UNTIL IX-GEN-BUSCA > WS-CANT-GENEROS
004500                OR WS-IX2 NOT EQUAL ZEROS
004510
004520     IF WS-IX2 EQUAL ZEROS
004530        ADD 1 TO WS-CANT-GENEROS
004540        SET IX-GEN-CARGA TO WS-CANT-GENEROS
004550        MOVE HIS-GENERO TO WS-GEN-NOMBRE (IX-GEN-CARGA)
004560        MOVE 1          TO WS-GEN-CANT   (IX-GEN-CARGA)
004570     END-IF.
004580
004590 2500-ACUMULAR-GENERO-F. EXIT.
004600
004610 2510-COMPARAR-GENERO-I.
004620
004630*    SI EL GENERO YA TIENE ENTRADA EN LA TABLA SE SUMA 1 A SU
004640*    CONTADOR; LA APERTURA DE ENTRADAS NUEVAS QUEDA A CARGO DEL
004650*    PARRAFO LLAMADOR CUANDO LA BUSQUEDA TERMINA SIN ENCONTRAR.
004660     IF WS-GEN-NOMBRE (IX-GEN-BUSCA) EQUAL HIS-GENERO
004670        MOVE 1 TO WS-IX2
004680        ADD 1 TO WS-GEN-CANT (IX-GEN-BUSCA)
004690     END-IF.
004700
004710 2510-COMPARAR-GENERO-F. EXIT.
004720
004730*----------------------------------------------------------------
004740*    ORDENAMIENTO BURBUJA DE LA TABLA DE GENEROS POR CANTIDAD
004750*    DECRECIENTE (MISMO IDIOMA QUE PGMCLREC PARA ORDENAR).
004760*----------------------------------------------------------------
004770 3000-ORDENAR-GENERO-I.
004780
004790*    NO TIENE SENTIDO ORDENAR UNA TABLA DE 0 O 1 GENERO; SE
004800*    EVITA ASI UNA PASADA DE MAS EN LOS HISTORIALES CORTOS.
004810     IF WS-CANT-GENEROS > 1
004820        COMPUTE WS-TOPE-PASADA = WS-CANT-GENEROS - 1
004830        PERFORM 3010-PASADA-I THRU 3010-PASADA-F
004840                UNTIL WS-NO-HUBO-INTERCAMBIO
004850     END-IF.
004860
004870 3000-ORDENAR-GENERO-F. EXIT.
004880
004890 3010-PASADA-I.
004900
004910*    SE SUPONE ORDENADA AL EMPEZAR CADA PASADA; SI ALGUN PAR SE
004920*    INTERCAMBIA EN 3020-COMPARAR-PAR-I SE BAJA LA BANDERA Y SE
004930*    REPITE UNA PASADA MAS.
004940     SET WS-NO-HUBO-INTERCAMBIO TO TRUE
004950     PERFORM 3020-COMPARAR-PAR-I THRU 3020-COMPARAR-PAR-F
004960             VARYING WS-IX1 FROM 1 BY 1
004970             UNTIL WS-IX1 > WS-TOPE-PASADA.
004980
004990 3010-PASADA-F. EXIT.
005000
005010*----------------------------------------------------------------
005020*    COMPARA LAS ENTRADAS WS-IX1 Y WS-IX1+1; SI LA DE MAS ADELANTE
005030*    TIENE MAYOR CANTIDAD LAS INTERCAMBIA (ORDEN DECRECIENTE).
005040*----------------------------------------------------------------
005050 3020-COMPARAR-PAR-I.
005060
005070*    SE COMPARAN LAS ENTRADAS WS-IX1 Y WS-IX1+1; SI LA DE MAS
005080*    ADELANTE TIENE MAYOR CANTIDAD SE INTERCAMBIAN COMPLETAS
005090*    (MISMO IDIOMA DE ORDENAMIENTO QUE PGMCLREC).
005100     SET IX-GEN-CARGA TO WS-IX1
005110     SET IX-GEN-BUSCA TO WS-IX1
005120     SET IX-GEN-BUSCA UP BY 1
005130
005140     IF WS-GEN-CANT (IX-GEN-CARGA) < WS-GEN-CANT (IX-GEN-BUSCA)
005150        MOVE WS-GEN-ENT (IX-GEN-CARGA) TO WS-GEN-ENT-AUX
005160        MOVE WS-GEN-ENT (IX-GEN-BUSCA) TO
005170                                    WS-GEN-ENT (IX-GEN-CARGA)
005180        MOVE WS-GEN-ENT-AUX TO WS-GEN-ENT (IX-GEN-BUSCA)
005190        SET WS-HUBO-INTERCAMBIO TO TRUE
005200     END-IF.
005210
005220 3020-COMPARAR-PAR-F. EXIT.
005230
005240*----------------------------------------------------------------
005250 4000-IMPRIMIR-DISTR-I.
005260
005270*    EL DESGLOSE SE IMPRIME RECIEN DESPUES DE ORDENAR LA TABLA
005280*    DE GENEROS COMPLETA, NUNCA ANTES.
005290     WRITE REG-SALIDA-LISTADO FROM WS-LINE2 AFTER 1
005300     WRITE REG-SALIDA-LISTADO FROM WS-TITULO-DISTRIB AFTER 1
005310
005320     PERFORM 4100-IMPRIMIR-RENGLON-I THRU 4100-IMPRIMIR-RENGLON-F
005330             VARYING WS-IX3 FROM 1 BY 1
005340             UNTIL WS-IX3 > WS-CANT-GENEROS.
005350
005360 4000-IMPRIMIR-DISTR-F. EXIT.
005370
005380 4100-IMPRIMIR-RENGLON-I.
005390
005400*    UNA VUELTA POR CADA GENERO DISTINTO, YA EN ORDEN DE
005410*    CANTIDAD DECRECIENTE POR EL ORDENAMIENTO PREVIO.
005420     SET IX-GEN-CARGA TO WS-IX3
005430     MOVE WS-GEN-NOMBRE (IX-GEN-CARGA) TO WD-DIST-GENERO
005440     MOVE WS-GEN-CANT   (IX-GEN-CARGA) TO WD-DIST-CANT
005450     WRITE REG-SALIDA-LISTADO FROM WS-DETALLE-DISTRIB AFTER 1
005460     IF FS-LISTADO IS NOT EQUAL '00'
005470        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
005480        DISPLAY '* RENGLON RECHAZADO      = '
005490                WS-DETALLE-DISTRIB-BLOQUE
005500        MOVE 9999 TO RETURN-CODE
005510     END-IF.
005520
005530 4100-IMPRIMIR-RENGLON-F. EXIT.
005540
005550*----------------------------------------------------------------
005560 9999-FINAL-I.
005570
005580*    EL TOTAL GENERAL DEL PIE (SOLIC.1233) Y LOS DISPLAY DE
005590*    CONTROL DE OPERACION USAN EL MISMO CONTADOR DE REGISTROS
005600*    LEIDOS DEL HISTORIAL, PARA QUE SIEMPRE CUADREN ENTRE SI.
005610     MOVE WS-CANT-HIST-LEIDOS TO WT-CANT-TOTAL
005620     WRITE REG-SALIDA-LISTADO FROM WS-LINEA-TOTAL AFTER 1
005630
005640     DISPLAY '_____________________________________________'
005650     DISPLAY 'HISTORIAL LEIDO        : ' WS-CANT-HIST-LEIDOS
005660     DISPLAY 'GENEROS DISTINTOS      : ' WS-CANT-GENEROS
005670
005680     CLOSE LIBROS HISTOR LISTADO.
005690
005700 9999-FINAL-F. EXIT.
